000100****************************************************************          
000200*   PROGRAM-ID.  INICONTI                                                 
000300*   AUTHOR.      R. BOTTO                                                 
000400*   INSTALLATION. STUDIO CONTABILE BOTTO - ELAB. DATI                     
000500*   DATE-WRITTEN. 04/02/1987                                              
000600*   DATE-COMPILED.                                                        
000700*   SECURITY.    INTERNO - USO RISERVATO STUDIO                           
000800****************************************************************          
000900*   STORIA DELLE MODIFICHE                                                
001000*   --------------------------------------------------------              
001100*   04/02/87  RB  SCRITTURA ORIGINALE. CARICA IL PIANO DEI                
001200*                 CONTI STANDARD PER I CLIENTI DI NUOVA                   
001300*                 APERTURA DELLO STUDIO.                                  
001400*   19/08/89  RB  IL PROGRAMMA NON SOVRASCRIVE PIU' UN PIANO              
001500*                 DEI CONTI GIA' PRESENTE (RICH. SIG. BOTTO).             
001600*   12/03/91  MB  AGGIUNTI I CONTI 1200/1300/1400 PER RIMANENZE,          
001700*                 RISCONTI E CESPITI STRUMENTALI.                         
001800*   23/09/98  MB  VERIFICATO TRATTAMENTO ANNO 2000 - NESSUNA              
001900*                 MODIFICA NECESSARIA AL PROGRAMMA.                       
002000*   30/06/00  GC  ALLINEATI I NOMI CONTO ALLO STANDARD DELLO              
002100*                 STUDIO (TICKET DP-052).                                 
002200*   14/11/05  GC  RICODIFICATI I CONTI 2200/2300 A DEBITI A               
002300*                 BREVE/LUNGO TERMINE E IL CONTO 5600 A QUOTE             
002400*                 DI AMMORTAMENTO, PER ALLINEAMENTO AL PIANO              
002500*                 DEI CONTI UNIFICATO DI GRUPPO (TICKET DP-118).          
002600****************************************************************          
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.    INICONTI.                                                 
002900 AUTHOR.        R. BOTTO.                                                 
003000 INSTALLATION.  STUDIO CONTABILE BOTTO.                                   
003100 DATE-WRITTEN.  04/02/1987.                                               
003200 DATE-COMPILED.                                                           
003300 SECURITY.      INTERNO - USO RISERVATO STUDIO.                           
003400****************************************************************          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  IBM-AS400.                                             
003800 OBJECT-COMPUTER.  IBM-AS400.                                             
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO-ON                              
004200            OFF STATUS IS WS-UPSI-VERBOSO-OFF.                            
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT F-CONTI ASSIGN TO DISK-CONTI                                  
004600         ORGANIZATION IS SEQUENTIAL                                       
004700         ACCESS MODE IS SEQUENTIAL                                        
004800         FILE STATUS IS FS-CONTI.                                         
004900*                                                                         
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  F-CONTI                                                              
005300     LABEL RECORDS ARE STANDARD                                           
005400     RECORD CONTAINS 60 CHARACTERS.                                       
005500 COPY FD_ACCOUNT.                                                         
005600*                                                                         
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900 01  PROGRAM-INDICATOR-SWITCHES.                                          
006000     05  WS-UPSI-VERBOSO-ON        PIC X(3) VALUE 'NO '.                  
006100     05  WS-UPSI-VERBOSO-OFF       PIC X(3) VALUE 'YES'.                  
006200     05  SW-FINE-CONTI             PIC X(3) VALUE 'NO '.                  
006300         88  EOF-CONTI                       VALUE 'YES'.                 
006400     05  SW-PIANO-PRESENTE         PIC X(3) VALUE 'NO '.                  
006500         88  PIANO-GIA-PRESENTE              VALUE 'YES'.                 
006600*                                                                         
006700 01  WS-CONTATORI.                                                        
006800     05  WS-CTR-LETTI              PIC 9(04) COMP VALUE ZERO.             
006900     05  WS-CTR-SCRITTI            PIC 9(04) COMP VALUE ZERO.             
007000     05  WS-IX-TAB                 PIC 9(04) COMP VALUE ZERO.             
007100*                                                                         
007200*   PIANO DEI CONTI STANDARD DELLO STUDIO - 21 CONTI, CARICATO            
007300*   IN TABELLA E SCRITTO SU FILE SE L'ANAGRAFICA E' VUOTA.                
007400 01  WS-TABELLA-CONTI-STD.                                                
007500    05  FILLER PIC X(35) VALUE                                            
007600        '1000CASSA E BANCHE                A'.                            
007700    05  FILLER PIC X(35) VALUE                                            
007800        '1100CREDITI VERSO CLIENTI         A'.                            
007900    05  FILLER PIC X(35) VALUE                                            
008000        '1200RIMANENZE DI MAGAZZINO        A'.                            
008100    05  FILLER PIC X(35) VALUE                                            
008200        '1300RISCONTI ATTIVI               A'.                            
008300    05  FILLER PIC X(35) VALUE                                            
008400        '1400IMMOBILIZZAZIONI TECNICHE     A'.                            
008500    05  FILLER PIC X(35) VALUE                                            
008600        '2000DEBITI VERSO FORNITORI        L'.                            
008700    05  FILLER PIC X(35) VALUE                                            
008800        '2100DEBITI PER RETRIBUZIONI       L'.                            
008900    05  FILLER PIC X(35) VALUE                                            
009000        '2200DEBITI A BREVE TERMINE        L'.                            
009100    05  FILLER PIC X(35) VALUE                                            
009200        '2300DEBITI A LUNGO TERMINE        L'.                            
009300    05  FILLER PIC X(35) VALUE                                            
009400        '3000CAPITALE SOCIALE              Q'.                            
009500    05  FILLER PIC X(35) VALUE                                            
009600        '3100UTILI PORTATI A NUOVO         Q'.                            
009700    05  FILLER PIC X(35) VALUE                                            
009800        '4000RICAVI DA VENDITE             R'.                            
009900    05  FILLER PIC X(35) VALUE                                            
010000        '4100RICAVI DA PRESTAZIONI         R'.                            
010100    05  FILLER PIC X(35) VALUE                                            
010200        '4200ALTRI RICAVI                  R'.                            
010300    05  FILLER PIC X(35) VALUE                                            
010400        '5000COSTO DEL VENDUTO             E'.                            
010500    05  FILLER PIC X(35) VALUE                                            
010600        '5100SPESE DI GESTIONE             E'.                            
010700    05  FILLER PIC X(35) VALUE                                            
010800        '5200RETRIBUZIONI E STIPENDI       E'.                            
010900    05  FILLER PIC X(35) VALUE                                            
011000        '5300SPESE PER LOCAZIONI           E'.                            
011100    05  FILLER PIC X(35) VALUE                                            
011200        '5400UTENZE                        E'.                            
011300    05  FILLER PIC X(35) VALUE                                            
011400        '5500SPESE PUBBLICITARIE           E'.                            
011500    05  FILLER PIC X(35) VALUE                                            
011600        '5600QUOTE DI AMMORTAMENTO         E'.                            
011700 01  WS-TAB-CONTI-STD REDEFINES WS-TABELLA-CONTI-STD.                     
011800     05  WS-STD-ENTRY OCCURS 21 TIMES INDEXED BY WS-IX-STD.               
011900         10  WS-STD-CODICE         PIC X(04).                             
012000         10  WS-STD-NOME           PIC X(30).                             
012100         10  WS-STD-TIPO           PIC X(01).                             
012200*   VISTA A BLOCCO UNICO, USATA SOLO PER LA VERIFICA DI                   
012300*   LUNGHEZZA DELLA TABELLA IN FASE DI COMPILAZIONE/TEST.                 
012400 01  WS-BLOCCO-CONTI-STD REDEFINES WS-TABELLA-CONTI-STD.                  
012500     05  WS-BLOCCO-CHK             PIC X(735).                            
012600*                                                                         
012700****************************************************************          
012800 PROCEDURE DIVISION.                                                      
012900****************************************************************          
013000 0000-INIZIO.                                                             
013100     DISPLAY 'INICONTI - CARICAMENTO PIANO DEI CONTI - INIZIO'.           
013200     PERFORM 1000-VERIFICA-VUOTO THRU 1000-VERIFICA-VUOTO-EX.             
013300     IF PIANO-GIA-PRESENTE                                                
013400         DISPLAY 'INICONTI - PIANO DEI CONTI GIA'' PRESENTE'              
013500         DISPLAY 'INICONTI - NESSUNA SCRITTURA EFFETTUATA'                
013600     ELSE                                                                 
013700         PERFORM 2000-CARICA-CONTI THRU 2000-CARICA-CONTI-EX              
013800     END-IF.                                                              
013900     PERFORM 8900-STAMPA-CONTATORI THRU 8900-STAMPA-CONTATORI-EX.         
014000     PERFORM 9000-FINE THRU 9000-FINE-EX.                                 
014100*                                                                         
014200*   IL PIANO DEI CONTI SI CONSIDERA PRESENTE SE IL FILE ESISTE            
014300*   E CONTIENE ALMENO UNA REGISTRAZIONE (RICH. 19/08/89).                 
014400 1000-VERIFICA-VUOTO.                                                     
014500     MOVE 'NO ' TO SW-PIANO-PRESENTE.                                     
014600     OPEN INPUT F-CONTI.                                                  
014700     IF FS-CONTI = '00'                                                   
014800         READ F-CONTI                                                     
014900             AT END MOVE 'NO ' TO SW-PIANO-PRESENTE                       
015000             NOT AT END MOVE 'YES' TO SW-PIANO-PRESENTE                   
015100         END-READ                                                         
015200         CLOSE F-CONTI                                                    
015300     END-IF.                                                              
015400 1000-VERIFICA-VUOTO-EX.                                                  
015500     EXIT.                                                                
015600*                                                                         
015700 2000-CARICA-CONTI.                                                       
015800     OPEN OUTPUT F-CONTI.                                                 
015900     PERFORM 2010-SCRIVI-UN-CONTO THRU 2010-SCRIVI-UN-CONTO-EX            
016000         VARYING WS-IX-STD FROM 1 BY 1                                    
016100         UNTIL WS-IX-STD > 21.                                            
016200     CLOSE F-CONTI.                                                       
016300 2000-CARICA-CONTI-EX.                                                    
016400     EXIT.                                                                
016500*                                                                         
016600 2010-SCRIVI-UN-CONTO.                                                    
016700     MOVE WS-STD-CODICE(WS-IX-STD) TO FD-CONTO-CODICE.                    
016800     MOVE WS-STD-NOME(WS-IX-STD)   TO FD-CONTO-NOME.                      
016900     MOVE WS-STD-TIPO(WS-IX-STD)   TO FD-CONTO-TIPO.                      
017000     MOVE ZERO                     TO FD-CONTO-SALDO.                     
017100     WRITE FD-CONTO.                                                      
017200     ADD 1 TO WS-CTR-SCRITTI.                                             
017300 2010-SCRIVI-UN-CONTO-EX.                                                 
017400     EXIT.                                                                
017500*                                                                         
017600 8900-STAMPA-CONTATORI.                                                   
017700     DISPLAY 'INICONTI - CONTI SCRITTI: ' WS-CTR-SCRITTI.                 
017800 8900-STAMPA-CONTATORI-EX.                                                
017900     EXIT.                                                                
018000*                                                                         
018100 9000-FINE.                                                               
018200     DISPLAY 'INICONTI - FINE ELABORAZIONE'.                              
018300     STOP RUN.                                                            
018400 9000-FINE-EX.                                                            
018500     EXIT.                                                                
