000100****************************************************************          
000200*   PROGRAM-ID.  IMPMOVTI                                                 
000300*   AUTHOR.      M. BOTTO                                                 
000400*   INSTALLATION. STUDIO CONTABILE BOTTO - ELAB. DATI                     
000500*   DATE-WRITTEN. 14/09/1988                                              
000600*   DATE-COMPILED.                                                        
000700*   SECURITY.    INTERNO - USO RISERVATO STUDIO                           
000800****************************************************************          
000900*   STORIA DELLE MODIFICHE                                                
001000*   --------------------------------------------------------              
001100*   14/09/88  MB  SCRITTURA ORIGINALE. CARICA I MOVIMENTI                 
001200*                 GREZZI DA TRACCIATO BANCA (SOSTITUISCE LA               
001300*                 VIDEATA DI CARICAMENTO MANUALE).                        
001400*   02/05/90  RB  AGGIUNTO CONTEGGIO RIGHE SCARTATE PER DATA              
001500*                 NON VALIDA (RICH. SIG. BOTTO).                          
001600*   17/11/93  MB  GESTITO IMPORTO CON SEGNO PER I PRELIEVI E I            
001700*                 PAGAMENTI (PRIMA SI ACCETTAVANO SOLO ENTRATE).          
001800*   23/09/98  MB  VERIFICATO TRATTAMENTO ANNO 2000 SUL CAMPO              
001900*                 DATA - NESSUNA MODIFICA NECESSARIA.                     
002000*   14/02/02  GC  ORIGINE MOVIMENTO PARAMETRIZZATA DA CONSOLLE            
002100*                 INVECE DI COSTANTE FISSA (TICKET DP-071).               
002200****************************************************************          
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    IMPMOVTI.                                                 
002500 AUTHOR.        M. BOTTO.                                                 
002600 INSTALLATION.  STUDIO CONTABILE BOTTO.                                   
002700 DATE-WRITTEN.  14/09/1988.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      INTERNO - USO RISERVATO STUDIO.                           
003000****************************************************************          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  IBM-AS400.                                             
003400 OBJECT-COMPUTER.  IBM-AS400.                                             
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO-ON                              
003800            OFF STATUS IS WS-UPSI-VERBOSO-OFF.                            
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT F-TRACCIATO ASSIGN TO DISK-TRACCIATO                          
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         ACCESS MODE IS SEQUENTIAL                                        
004400         FILE STATUS IS FS-TRACCIATO.                                     
004500     SELECT F-MOVIMENTI ASSIGN TO DISK-MOVIMENTI                          
004600         ORGANIZATION IS SEQUENTIAL                                       
004700         ACCESS MODE IS SEQUENTIAL                                        
004800         FILE STATUS IS FS-MOVIMENTI.                                     
004900*                                                                         
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200*                                                                         
005300*   TRACCIATO DI INTERFACCIA RICEVUTO DALLA BANCA (O DA UNA               
005400*   RICEVUTA BATTUTA A MANO): UNA RIGA PER MOVIMENTO, CAMPI               
005500*   SEPARATI DA VIRGOLA - DATA,IMPORTO,DESCRIZIONE.                       
005600 FD  F-TRACCIATO                                                          
005700     LABEL RECORDS ARE STANDARD                                           
005800     RECORD CONTAINS 200 CHARACTERS.                                      
005900 01  FD-RIGA-TRACCIATO             PIC X(200).                            
006000*                                                                         
006100 FD  F-MOVIMENTI                                                          
006200     LABEL RECORDS ARE STANDARD                                           
006300     RECORD CONTAINS 152 CHARACTERS.                                      
006400 COPY FD_RAWTRAN.                                                         
006500*                                                                         
006600 WORKING-STORAGE SECTION.                                                 
006700*                                                                         
006800 01  PROGRAM-INDICATOR-SWITCHES.                                          
006900     05  WS-UPSI-VERBOSO-ON        PIC X(3) VALUE 'NO '.                  
007000     05  WS-UPSI-VERBOSO-OFF       PIC X(3) VALUE 'YES'.                  
007100     05  SW-FINE-TRACCIATO         PIC X(3) VALUE 'NO '.                  
007200         88  EOF-TRACCIATO                   VALUE 'YES'.                 
007300     05  SW-RIGA-VALIDA            PIC X(3) VALUE 'NO '.                  
007400         88  RIGA-VALIDA                     VALUE 'YES'.                 
007500*                                                                         
007600 01  WS-CONTATORI.                                                        
007700     05  WS-CTR-LETTE              PIC 9(06) COMP VALUE ZERO.             
007800     05  WS-CTR-IMPORTATE          PIC 9(06) COMP VALUE ZERO.             
007900     05  WS-CTR-SCARTATE           PIC 9(06) COMP VALUE ZERO.             
008000*                                                                         
008100*   PARAMETRO DI ORIGINE, PASSATO DA CONSOLLE (RICH. DP-071).             
008200*   SE OMESSO SI ASSUME 'BANCA'.                                          
008300 01  WS-PARM-ORIGINE                PIC X(10) VALUE SPACES.               
008400*                                                                         
008500*   CAMPI OTTENUTI SCOMPONENDO LA RIGA DEL TRACCIATO CON                  
008600*   UNSTRING SUL SEPARATORE VIRGOLA.                                      
008700 01  WS-CAMPI-RIGA.                                                       
008800     05  WS-C-DATA                 PIC X(10) VALUE SPACES.                
008900     05  WS-C-IMPORTO              PIC X(15) VALUE SPACES.                
009000     05  WS-C-DESCRIZIONE          PIC X(60) VALUE SPACES.                
009100     05  WS-CTR-VIRGOLE            PIC 9(02) COMP VALUE ZERO.             
009200*                                                                         
009300*   VISTA DEL CAMPO DATA GIA' NUMERICO, USATA SOLO PER LA                 
009400*   VERIFICA DI VALIDITA' (ANNO/MESE/GIORNO).                             
009500 01  WS-DATA-NUM                    PIC 9(08) VALUE ZERO.                 
009600 01  WS-DATA-RIVISTA REDEFINES WS-DATA-NUM.                               
009700     05  WS-DATA-ANNO               PIC 9(04).                            
009800     05  WS-DATA-MESE               PIC 9(02).                            
009900     05  WS-DATA-GIORNO             PIC 9(02).                            
010000*                                                                         
010100*   SCOMPOSIZIONE DELL'IMPORTO IN SEGNO / INTERO / DECIMALI,              
010200*   RICOSTRUITO POI IN CAMPO NUMERICO CON SEGNO A LIVELLO 01.             
010300 01  WS-IMPORTO-TESTO.                                                    
010400     05  WS-IMP-SEGNO               PIC X(01) VALUE SPACE.                
010500     05  WS-IMP-RESTO               PIC X(14) VALUE SPACES.               
010600 01  WS-IMPORTO-SPEZZATO.                                                 
010700     05  WS-IMP-INTERO-X            PIC X(11) VALUE SPACES.               
010800     05  WS-IMP-DECIMALE-X          PIC X(02) VALUE SPACES.               
010900*   VISTA A BLOCCO UNICO, USATA SOLO PER LA VERIFICA DI                   
011000*   LUNGHEZZA DEI DUE SOTTOCAMPI IN FASE DI COMPILAZIONE/TEST.            
011100 01  WS-IMPORTO-CALCOLO REDEFINES WS-IMPORTO-SPEZZATO.                    
011200     05  FILLER                     PIC X(13).                            
011300 01  WS-IMP-INTERO-N                PIC 9(11) COMP VALUE ZERO.            
011400 01  WS-IMP-DECIMALE-N              PIC 9(02) COMP VALUE ZERO.            
011500 01  WS-IMPORTO-RIC                 PIC S9(13)V99 VALUE ZERO.             
011600*                                                                         
011700****************************************************************          
011800 PROCEDURE DIVISION.                                                      
011900****************************************************************          
012000 0000-INIZIO.                                                             
012100     DISPLAY 'IMPMOVTI - IMPORTAZIONE MOVIMENTI - INIZIO'.                
012200     DISPLAY 'IMPMOVTI - ORIGINE (INVIO=BANCA): '                         
012300         WITH NO ADVANCING.                                               
012400     ACCEPT WS-PARM-ORIGINE FROM CONSOLE.                                 
012500     IF WS-PARM-ORIGINE = SPACES                                          
012600         MOVE 'BANCA' TO WS-PARM-ORIGINE                                  
012700     END-IF.                                                              
012800     OPEN INPUT F-TRACCIATO.                                              
012900     OPEN OUTPUT F-MOVIMENTI.                                             
013000     PERFORM 1000-LEGGI-RIGA-CSV THRU 1000-LEGGI-RIGA-CSV-EX.             
013100     PERFORM 5000-ELABORA-RIGA THRU 5000-ELABORA-RIGA-EX                  
013200         UNTIL EOF-TRACCIATO.                                             
013300     CLOSE F-TRACCIATO.                                                   
013400     CLOSE F-MOVIMENTI.                                                   
013500     PERFORM 8000-STAMPA-CONTATORI THRU 8000-STAMPA-CONTATORI-EX.         
013600     PERFORM 9000-FINE THRU 9000-FINE-EX.                                 
013700*                                                                         
013800*   LETTURA DI UNA RIGA GREZZA DAL TRACCIATO. AT END VALORIZZA            
013900*   L'INTERRUTTORE DI FINE FILE.                                          
014000 1000-LEGGI-RIGA-CSV.                                                     
014100     READ F-TRACCIATO                                                     
014200         AT END MOVE 'YES' TO SW-FINE-TRACCIATO                           
014300     END-READ.                                                            
014400 1000-LEGGI-RIGA-CSV-EX.                                                  
014500     EXIT.                                                                
014600*                                                                         
014700 5000-ELABORA-RIGA.                                                       
014800     ADD 1 TO WS-CTR-LETTE.                                               
014900     PERFORM 2000-SPACCA-RIGA THRU 2000-SPACCA-RIGA-EX.                   
015000     PERFORM 3000-VALIDA-RIGA THRU 3000-VALIDA-RIGA-EX.                   
015100     IF RIGA-VALIDA                                                       
015200         PERFORM 4000-SCRIVI-MOVIMENTO                                    
015300             THRU 4000-SCRIVI-MOVIMENTO-EX                                
015400         ADD 1 TO WS-CTR-IMPORTATE                                        
015500     ELSE                                                                 
015600         ADD 1 TO WS-CTR-SCARTATE                                         
015700     END-IF.                                                              
015800     PERFORM 1000-LEGGI-RIGA-CSV THRU 1000-LEGGI-RIGA-CSV-EX.             
015900 5000-ELABORA-RIGA-EX.                                                    
016000     EXIT.                                                                
016100*                                                                         
016200*   SCOMPOSIZIONE DELLA RIGA IN DATA / IMPORTO / DESCRIZIONE,             
016300*   SEPARATI DA VIRGOLA NEL TRACCIATO BANCA.                              
016400 2000-SPACCA-RIGA.                                                        
016500     MOVE SPACES TO WS-CAMPI-RIGA.                                        
016600     UNSTRING FD-RIGA-TRACCIATO DELIMITED BY ','                          
016700         INTO WS-C-DATA, WS-C-IMPORTO, WS-C-DESCRIZIONE                   
016800         TALLYING IN WS-CTR-VIRGOLE                                       
016900     END-UNSTRING.                                                        
017000 2000-SPACCA-RIGA-EX.                                                     
017100     EXIT.                                                                
017200*                                                                         
017300*   LA RIGA E' VALIDA SOLO SE LA DATA E' NUMERICA E PLAUSIBILE            
017400*   E L'IMPORTO E' STATO RICONOSCIUTO (BATCH FLOW PAR. 2).                
017500 3000-VALIDA-RIGA.                                                        
017600     MOVE 'NO ' TO SW-RIGA-VALIDA.                                        
017700     PERFORM 3100-VALIDA-DATA THRU 3100-VALIDA-DATA-EX.                   
017800     IF RIGA-VALIDA                                                       
017900         PERFORM 3200-VALIDA-IMPORTO THRU 3200-VALIDA-IMPORTO-EX          
018000     END-IF.                                                              
018100 3000-VALIDA-RIGA-EX.                                                     
018200     EXIT.                                                                
018300*                                                                         
018400 3100-VALIDA-DATA.                                                        
018500     MOVE ZERO TO WS-DATA-NUM.                                            
018600     IF WS-C-DATA = SPACES OR WS-C-DATA NOT NUMERIC                       
018700         MOVE 'NO ' TO SW-RIGA-VALIDA                                     
018800         GO TO 3100-VALIDA-DATA-EX                                        
018900     END-IF.                                                              
019000     MOVE WS-C-DATA(1:8) TO WS-DATA-NUM.                                  
019100     IF WS-DATA-MESE < 1 OR WS-DATA-MESE > 12                             
019200         MOVE 'NO ' TO SW-RIGA-VALIDA                                     
019300         GO TO 3100-VALIDA-DATA-EX                                        
019400     END-IF.                                                              
019500     IF WS-DATA-GIORNO < 1 OR WS-DATA-GIORNO > 31                         
019600         MOVE 'NO ' TO SW-RIGA-VALIDA                                     
019700         GO TO 3100-VALIDA-DATA-EX                                        
019800     END-IF.                                                              
019900     MOVE 'YES' TO SW-RIGA-VALIDA.                                        
020000 3100-VALIDA-DATA-EX.                                                     
020100     EXIT.                                                                
020200*                                                                         
020300*   L'IMPORTO ARRIVA COME TESTO CON SEGNO E PUNTO DECIMALE                
020400*   (ES. -123.45); VIENE SCOMPOSTO E RICOSTRUITO IN CAMPO                 
020500*   NUMERICO CON SEGNO (RICH. 17/11/93).                                  
020600 3200-VALIDA-IMPORTO.                                                     
020700     MOVE 'NO ' TO SW-RIGA-VALIDA.                                        
020800     MOVE SPACES TO WS-IMPORTO-TESTO.                                     
020900     IF WS-C-IMPORTO = SPACES                                             
021000         GO TO 3200-VALIDA-IMPORTO-EX                                     
021100     END-IF.                                                              
021200     IF WS-C-IMPORTO(1:1) = '-'                                           
021300         MOVE '-' TO WS-IMP-SEGNO                                         
021400         MOVE WS-C-IMPORTO(2:14) TO WS-IMP-RESTO                          
021500     ELSE                                                                 
021600         MOVE '+' TO WS-IMP-SEGNO                                         
021700         MOVE WS-C-IMPORTO TO WS-IMP-RESTO                                
021800     END-IF.                                                              
021900     MOVE SPACES TO WS-IMPORTO-SPEZZATO.                                  
022000     UNSTRING WS-IMP-RESTO DELIMITED BY '.'                               
022100         INTO WS-IMP-INTERO-X, WS-IMP-DECIMALE-X                          
022200     END-UNSTRING.                                                        
022300     IF WS-IMP-INTERO-X = SPACES OR WS-IMP-INTERO-X NOT NUMERIC           
022400         GO TO 3200-VALIDA-IMPORTO-EX                                     
022500     END-IF.                                                              
022600     IF WS-IMP-DECIMALE-X = SPACES                                        
022700         MOVE ZERO TO WS-IMP-DECIMALE-N                                   
022800     ELSE                                                                 
022900         IF WS-IMP-DECIMALE-X NOT NUMERIC                                 
023000             GO TO 3200-VALIDA-IMPORTO-EX                                 
023100         END-IF                                                           
023200         MOVE WS-IMP-DECIMALE-X TO WS-IMP-DECIMALE-N                      
023300     END-IF.                                                              
023400     MOVE WS-IMP-INTERO-X TO WS-IMP-INTERO-N.                             
023500     COMPUTE WS-IMPORTO-RIC =                                             
023600         WS-IMP-INTERO-N + (WS-IMP-DECIMALE-N / 100).                     
023700     IF WS-IMP-SEGNO = '-'                                                
023800         COMPUTE WS-IMPORTO-RIC = ZERO - WS-IMPORTO-RIC                   
023900     END-IF.                                                              
024000     MOVE 'YES' TO SW-RIGA-VALIDA.                                        
024100 3200-VALIDA-IMPORTO-EX.                                                  
024200     EXIT.                                                                
024300*                                                                         
024400 4000-SCRIVI-MOVIMENTO.                                                   
024500     MOVE SPACES TO FD-MOVIMENTO.                                         
024600     MOVE WS-PARM-ORIGINE      TO FD-MOV-ORIGINE.                         
024700     MOVE WS-DATA-NUM          TO FD-MOV-DATA.                            
024800     MOVE WS-IMPORTO-RIC       TO FD-MOV-IMPORTO.                         
024900     IF WS-C-DESCRIZIONE = SPACES                                         
025000         MOVE SPACES TO FD-MOV-DESCRIZIONE                                
025100     ELSE                                                                 
025200         MOVE WS-C-DESCRIZIONE TO FD-MOV-DESCRIZIONE                      
025300     END-IF.                                                              
025400     MOVE 'N' TO FD-MOV-ELABORATO.                                        
025500     MOVE SPACES TO FD-MOV-CATEGORIA.                                     
025600     MOVE SPACES TO FD-MOV-CONTO.                                         
025700     MOVE SPACES TO FD-MOV-NUM-PRIMANOTA.                                 
025800     WRITE FD-MOVIMENTO.                                                  
025900 4000-SCRIVI-MOVIMENTO-EX.                                                
026000     EXIT.                                                                
026100*                                                                         
026200 8000-STAMPA-CONTATORI.                                                   
026300     DISPLAY 'IMPMOVTI - RIGHE LETTE:      ' WS-CTR-LETTE.                
026400     DISPLAY 'IMPMOVTI - RIGHE IMPORTATE:  ' WS-CTR-IMPORTATE.            
026500     DISPLAY 'IMPMOVTI - RIGHE SCARTATE:   ' WS-CTR-SCARTATE.             
026600 8000-STAMPA-CONTATORI-EX.                                                
026700     EXIT.                                                                
026800*                                                                         
026900 9000-FINE.                                                               
027000     DISPLAY 'IMPMOVTI - FINE ELABORAZIONE'.                              
027100     STOP RUN.                                                            
027200 9000-FINE-EX.                                                            
027300     EXIT.                                                                
