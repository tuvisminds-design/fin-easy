000100*----------------------------------------------------------------         
000200*   FD_JRNHDR.CPY                                                         
000300*   TESTATA PRIMA NOTA - UNA REGISTRAZIONE DI PARTITA DOPPIA.             
000400*   IL NUMERO PRIMA NOTA E' JE-AAAAMMGG-NNN (VEDERE LA VISTA              
000500*   RIVISTA SOTTO PER LA SCOMPOSIZIONE).                                  
000600*----------------------------------------------------------------         
000700 01  FD-TESTATA-PRIMANOTA.                                                
000800     05  FD-PN-NUMERO              PIC X(15).                             
000900     05  FD-PN-DATA                PIC 9(08).                             
001000     05  FD-PN-DESCRIZIONE         PIC X(70).                             
001100     05  FD-PN-RIFERIMENTO         PIC X(40).                             
001200     05  FILLER                    PIC X(07).                             
001300*----------------------------------------------------------------         
001400*   VISTA SCOMPOSTA DEL NUMERO PRIMA NOTA (PREFISSO-DATA-PROG.)           
001500*   USATA DA GENPRINOT PER RICAVARE IL PROGRESSIVO DEL GIORNO.            
001600*----------------------------------------------------------------         
001700 01  FD-PN-NUMERO-RIVISTA REDEFINES FD-TESTATA-PRIMANOTA.                 
001800     05  FD-PN-PREFISSO            PIC X(03).                             
001900     05  FD-PN-ANNO-SEQ            PIC X(08).                             
002000     05  FD-PN-TRATTINO            PIC X(01).                             
002100     05  FD-PN-PROGRESSIVO         PIC X(03).                             
002200     05  FILLER                    PIC X(125).                            
