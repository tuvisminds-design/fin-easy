000100****************************************************************          
000200*   PROGRAM-ID.  CONTROLLI                                                
000300*   AUTHOR.      R. BOTTO                                                 
000400*   INSTALLATION. STUDIO CONTABILE BOTTO - ELAB. DATI                     
000500*   DATE-WRITTEN. 11/01/1990                                              
000600*   DATE-COMPILED.                                                        
000700*   SECURITY.    INTERNO - USO RISERVATO STUDIO                           
000800****************************************************************          
000900*   STORIA DELLE MODIFICHE                                                
001000*   --------------------------------------------------------              
001100*   11/01/90  RB  SCRITTURA ORIGINALE. TABULATO DI CONTROLLO SUI          
001200*                 CONTI CHIAVE (RIPRESO DALLO SCADENZARIO                 
001300*                 CLIENTI, ADATTATO AI CONTI DI CONTABILITA').            
001400*   30/07/92  MB  AGGIUNTO IL CONTROLLO DI QUADRATURA GLOBALE             
001500*                 DARE/AVERE SU TUTTA LA PRIMA NOTA.                      
001600*   14/04/95  RB  AGGIUNTO IL CONTROLLO STATISTICO DEGLI IMPORTI          
001700*                 ANOMALI (MEDIA E SCARTO QUADRATICO SUI SEI              
001800*                 CONTI CHIAVE) - RICH. DOTT. BOTTO.                      
001900*   23/09/98  MB  VERIFICATO TRATTAMENTO ANNO 2000 SUL CAMPO              
002000*                 DATA DELLE TESTATE - NESSUNA MODIFICA.                  
002100*   19/03/01  GC  AGGIUNTO IL CONTROLLO DI RIGHE DUPLICATE PER            
002200*                 CONTO/IMPORTO/DATA (TICKET DP-088).                     
002300****************************************************************          
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.    CONTROLLI.                                                
002600 AUTHOR.        R. BOTTO.                                                 
002700 INSTALLATION.  STUDIO CONTABILE BOTTO.                                   
002800 DATE-WRITTEN.  11/01/1990.                                               
002900 DATE-COMPILED.                                                           
003000 SECURITY.      INTERNO - USO RISERVATO STUDIO.                           
003100****************************************************************          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-AS400.                                             
003500 OBJECT-COMPUTER.  IBM-AS400.                                             
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO-ON                              
003900            OFF STATUS IS WS-UPSI-VERBOSO-OFF.                            
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT F-CONTI ASSIGN TO DISK-CONTI                                  
004300         ORGANIZATION IS SEQUENTIAL                                       
004400         ACCESS MODE IS SEQUENTIAL                                        
004500         FILE STATUS IS FS-CONTI.                                         
004600     SELECT F-PRIMANOTA ASSIGN TO DISK-PRIMANOTA                          
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         ACCESS MODE IS SEQUENTIAL                                        
004900         FILE STATUS IS FS-PRIMANOTA.                                     
005000     SELECT F-RIGHE-PN ASSIGN TO DISK-RIGHEPN                             
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         ACCESS MODE IS SEQUENTIAL                                        
005300         FILE STATUS IS FS-RIGHE-PN.                                      
005400     SELECT F-CONTROLLI ASSIGN TO DISK-CONTROLLI                          
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         ACCESS MODE IS SEQUENTIAL                                        
005700         FILE STATUS IS FS-CONTROLLI.                                     
005800*                                                                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  F-CONTI                                                              
006200     LABEL RECORDS ARE STANDARD                                           
006300     RECORD CONTAINS 60 CHARACTERS.                                       
006400 COPY FD_ACCOUNT.                                                         
006500*                                                                         
006600 FD  F-PRIMANOTA                                                          
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 140 CHARACTERS.                                      
006900 COPY FD_JRNHDR.                                                          
007000*                                                                         
007100 FD  F-RIGHE-PN                                                           
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 128 CHARACTERS.                                      
007400 COPY FD_TRNLINE.                                                         
007500*                                                                         
007600 FD  F-CONTROLLI                                                          
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 117 CHARACTERS.                                      
007900 COPY FD_ACCTCHK.                                                         
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*                                                                         
008300 01  PROGRAM-INDICATOR-SWITCHES.                                          
008400     05  WS-UPSI-VERBOSO-ON        PIC X(3) VALUE 'NO '.                  
008500     05  WS-UPSI-VERBOSO-OFF       PIC X(3) VALUE 'YES'.                  
008600     05  SW-FINE-CONTI             PIC X(3) VALUE 'NO '.                  
008700         88  EOF-CONTI                       VALUE 'YES'.                 
008800     05  SW-FINE-TESTATE           PIC X(3) VALUE 'NO '.                  
008900         88  EOF-TESTATE                     VALUE 'YES'.                 
009000     05  SW-FINE-RIGHE             PIC X(3) VALUE 'NO '.                  
009100         88  EOF-RIGHE                       VALUE 'YES'.                 
009200     05  SW-CONTO-TROVATO          PIC X(3) VALUE 'NO '.                  
009300         88  CONTO-TROVATO                   VALUE 'YES'.                 
009400     05  SW-TESTATA-TROVATA        PIC X(3) VALUE 'NO '.                  
009500         88  TESTATA-TROVATA                 VALUE 'YES'.                 
009600     05  SW-RIGA-DUPLICATA         PIC X(3) VALUE 'NO '.                  
009700         88  RIGA-DUPLICATA                  VALUE 'YES'.                 
009800*                                                                         
009900 01  WS-CONTATORI.                                                        
010000     05  WS-CTR-CONTI              PIC 9(04) COMP VALUE ZERO.             
010100     05  WS-CTR-TESTATE            PIC 9(06) COMP VALUE ZERO.             
010200     05  WS-CTR-RIGHE              PIC 9(06) COMP VALUE ZERO.             
010300     05  WS-CTR-SCRITTI            PIC 9(04) COMP VALUE ZERO.             
010400     05  WS-CTR-SBILANCIATE        PIC 9(06) COMP VALUE ZERO.             
010500     05  WS-CTR-ANOMALIE           PIC 9(04) COMP VALUE ZERO.             
010600*                                                                         
010700*   INDICI DI SCORRIMENTO DELLE TABELLE IN MEMORIA.                       
010800 01  WS-INDICI.                                                           
010900     05  WS-IX-RIG2                PIC 9(06) COMP VALUE ZERO.             
011000     05  WS-IX-ITER                PIC 9(04) COMP VALUE ZERO.             
011100*                                                                         
011200*   TABELLA CONTI IN MEMORIA (PIANO DEI CONTI COMPLETO).                  
011300 01  WS-TABELLA-CONTI.                                                    
011400     05  WS-CONTO-ENTRY OCCURS 30 TIMES INDEXED BY WS-IX-C.               
011500         10  WS-C-CODICE            PIC X(04).                            
011600         10  WS-C-NOME              PIC X(30).                            
011700         10  WS-C-TIPO              PIC X(01).                            
011800         10  WS-C-SALDO             PIC S9(13)V99.                        
011900*                                                                         
012000*   TABELLA TESTATE PRIMA NOTA IN MEMORIA (NUMERO + DATA), USATA          
012100*   PER RISALIRE ALLA DATA DI UNA RIGA E PER IL PAREGGIO GLOBALE.         
012200 01  WS-TABELLA-TESTATE.                                                  
012300     05  WS-TES-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IX-T.               
012400         10  WS-T-NUMERO            PIC X(15).                            
012500         10  WS-T-DATA              PIC 9(08).                            
012600*                                                                         
012700*   TABELLA RIGHE PRIMA NOTA IN MEMORIA, CON DATA GIA' RISOLTA            
012800*   DALLA TESTATA E FLAG DI DUPLICATO GIA' VERIFICATO.                    
012900 01  WS-TABELLA-RIGHE.                                                    
013000     05  WS-RIG-ENTRY OCCURS 4000 TIMES INDEXED BY WS-IX-R.               
013100         10  WS-R-NUMPN             PIC X(15).                            
013200         10  WS-R-CONTO             PIC X(04).                            
013300         10  WS-R-DARE              PIC S9(13)V99.                        
013400         10  WS-R-AVERE             PIC S9(13)V99.                        
013500         10  WS-R-DATA              PIC 9(08).                            
013600*                                                                         
013700*   I SEI CONTI CHIAVE SU CUI GIRANO I CONTROLLI DI SALDO E               
013800*   ANOMALIA (BATCH FLOW PAR. 4).                                         
013900 01  WS-TABELLA-CONTI-CHIAVE.                                             
014000     05  FILLER PIC X(04) VALUE '1000'.                                   
014100     05  FILLER PIC X(04) VALUE '1100'.                                   
014200     05  FILLER PIC X(04) VALUE '2000'.                                   
014300     05  FILLER PIC X(04) VALUE '1200'.                                   
014400     05  FILLER PIC X(04) VALUE '4000'.                                   
014500     05  FILLER PIC X(04) VALUE '5100'.                                   
014600 01  WS-TAB-CHIAVE REDEFINES WS-TABELLA-CONTI-CHIAVE.                     
014700     05  WS-CHIAVE-CODICE OCCURS 6 TIMES INDEXED BY WS-IX-CH              
014800                          PIC X(04).                                      
014900*                                                                         
015000*   IMPORTI ASSOLUTI (DARE-AVERE) DELLE RIGHE DI UN SINGOLO               
015100*   CONTO CHIAVE, RICOSTRUITI AD OGNI PASSATA DEL CONTROLLO               
015200*   ANOMALIE. CONTIENE ANCHE IL NUMERO PRIMA NOTA E LA DATA               
015300*   PER LA VERIFICA DUPLICATI.                                            
015400 01  WS-TABELLA-IMPORTI-CONTO.                                            
015500     05  WS-IMP-ENTRY OCCURS 4000 TIMES INDEXED BY WS-IX-I.               
015600         10  WS-IMP-VALORE          PIC S9(13)V99.                        
015700         10  WS-IMP-DARE            PIC S9(13)V99.                        
015800         10  WS-IMP-AVERE           PIC S9(13)V99.                        
015900         10  WS-IMP-DATA            PIC 9(08).                            
016000         10  WS-IMP-NUMPN           PIC X(15).                            
016100         10  WS-IMP-ANOMALO         PIC X(01) VALUE 'N'.                  
016200 01  WS-CTR-IMPORTI-CONTO           PIC 9(06) COMP VALUE ZERO.            
016300*                                                                         
016400*   CAMPI DI LAVORO PER SOMME E VERIFICHE CONTO-PER-CONTO.                
016500 01  WS-CAMPI-CONTO.                                                      
016600     05  WS-SALDO-CALCOLATO         PIC S9(13)V99 VALUE ZERO.             
016700     05  WS-SALDO-MEMORIZZATO       PIC S9(13)V99 VALUE ZERO.             
016800     05  WS-DIFFERENZA              PIC S9(13)V99 VALUE ZERO.             
016900     05  WS-DIFFERENZA-ASS          PIC S9(13)V99 VALUE ZERO.             
017000     05  WS-NOME-CONTO-CORR         PIC X(30) VALUE SPACES.               
017100*                                                                         
017200*   CAMPI STATISTICI PER IL CONTROLLO ANOMALIE (MEDIA, SCARTO             
017300*   QUADRATICO CAMPIONARIO, Z-SCORE). PRECISIONE A 4 DECIMALI.            
017400 01  WS-CAMPI-STATISTICA.                                                 
017500     05  WS-STAT-N                  PIC 9(06) COMP VALUE ZERO.            
017600     05  WS-STAT-SOMMA              PIC S9(13)V9999 COMP-3                
017700                                     VALUE ZERO.                          
017800     05  WS-STAT-MEDIA              PIC S9(13)V9999 COMP-3                
017900                                     VALUE ZERO.                          
018000     05  WS-STAT-SCARTO             PIC S9(13)V9999 COMP-3                
018100                                     VALUE ZERO.                          
018200     05  WS-STAT-SOMMA-QUAD         PIC S9(15)V9999 COMP-3                
018300                                     VALUE ZERO.                          
018400     05  WS-STAT-VARIANZA           PIC S9(15)V9999 COMP-3                
018500                                     VALUE ZERO.                          
018600     05  WS-STAT-DEVSTD             PIC S9(13)V9999 COMP-3                
018700                                     VALUE ZERO.                          
018800     05  WS-STAT-Z                  PIC S9(07)V9999 COMP-3                
018900                                     VALUE ZERO.                          
019000     05  WS-STAT-Z-ASS              PIC S9(07)V9999 COMP-3                
019100                                     VALUE ZERO.                          
019200*                                                                         
019300*   CAMPI DI LAVORO PER IL CALCOLO DELLA RADICE QUADRATA CON IL           
019400*   METODO DI NEWTON, NON ESISTENDO FUNZIONI INTRINSECHE SU               
019500*   QUESTO COMPILATORE (VEDERE PAR. 2900).                                
019600 01  WS-CAMPI-RADICE.                                                     
019700     05  WS-RADICANDO               PIC S9(15)V9999 COMP-3                
019800                                     VALUE ZERO.                          
019900     05  WS-RADICE-X                PIC S9(13)V9999 COMP-3                
020000                                     VALUE ZERO.                          
020100     05  WS-RADICE-X-NUOVO          PIC S9(13)V9999 COMP-3                
020200                                     VALUE ZERO.                          
020300     05  WS-RADICE-RISULTATO        PIC S9(13)V9999 COMP-3                
020400                                     VALUE ZERO.                          
020500*                                                                         
020600*   TOTALI DARE/AVERE PER LA SINGOLA TESTATA, USATI DAL                   
020700*   CONTROLLO DI QUADRATURA GLOBALE.                                      
020800 01  WS-CAMPI-QUADRATURA.                                                 
020900     05  WS-TOT-DARE-TES            PIC S9(13)V99 VALUE ZERO.             
021000     05  WS-TOT-AVERE-TES           PIC S9(13)V99 VALUE ZERO.             
021100*                                                                         
021200*   RECORD DI LAVORO PER LA SCRITTURA DI UN ESITO CONTROLLO,              
021300*   RIVERSATO SU FD-CONTROLLO PRIMA DELLA WRITE.                          
021400 01  WS-RIGA-CONTROLLO.                                                   
021500     05  WS-CTL-CONTO               PIC X(04) VALUE SPACES.               
021600     05  WS-CTL-DATA                PIC 9(08) VALUE ZERO.                 
021700     05  WS-CTL-TIPO                PIC X(12) VALUE SPACES.               
021800     05  WS-CTL-ESITO               PIC X(08) VALUE SPACES.               
021900     05  WS-CTL-DETTAGLIO           PIC X(80) VALUE SPACES.               
022000*                                                                         
022100*   VISTA A BLOCCO UNICO DEL RECORD DI CONTROLLO, USATA SOLO              
022200*   PER LA VERIFICA DI LUNGHEZZA IN FASE DI COMPILAZIONE/TEST.            
022300 01  WS-BLOCCO-CONTROLLO REDEFINES WS-RIGA-CONTROLLO.                     
022400     05  FILLER                     PIC X(112).                           
022500*                                                                         
022600*   CAMPI EDITATI, USATI SOLO PER COMPORRE IL TESTO DEL                   
022700*   DETTAGLIO NEI RECORD DI CONTROLLO (DISPLAY-USAGE).                    
022800 01  WS-CAMPI-EDIT.                                                       
022900     05  WS-ED-IMPORTO-1            PIC -Z(11)9.99.                       
023000     05  WS-ED-IMPORTO-2            PIC -Z(11)9.99.                       
023100     05  WS-ED-CONTATORE            PIC Z(05)9.                           
023200*                                                                         
023300****************************************************************          
023400 PROCEDURE DIVISION.                                                      
023500****************************************************************          
023600 0000-INIZIO.                                                             
023700     DISPLAY 'CONTROLLI - CONTROLLI DI FINE ELAB. - INIZIO'.              
023800     OPEN OUTPUT F-CONTROLLI.                                             
023900     PERFORM 0100-CARICA-CONTI THRU 0100-CARICA-CONTI-EX.                 
024000     PERFORM 0200-CARICA-TESTATE THRU 0200-CARICA-TESTATE-EX.             
024100     PERFORM 0300-CARICA-RIGHE THRU 0300-CARICA-RIGHE-EX.                 
024200     PERFORM 1000-VERIFICA-SALDI THRU 1000-VERIFICA-SALDI-EX.             
024300     PERFORM 2000-VERIFICA-ANOMALIE                                       
024400         THRU 2000-VERIFICA-ANOMALIE-EX.                                  
024500     PERFORM 3000-VERIFICA-PAREGGIO                                       
024600         THRU 3000-VERIFICA-PAREGGIO-EX.                                  
024700     CLOSE F-CONTROLLI.                                                   
024800     PERFORM 8900-STAMPA-CONTATORI THRU 8900-STAMPA-CONTATORI-EX.         
024900     PERFORM 9000-FINE THRU 9000-FINE-EX.                                 
025000*                                                                         
025100*   CARICAMENTO IN MEMORIA DEL PIANO DEI CONTI.                           
025200 0100-CARICA-CONTI.                                                       
025300     OPEN INPUT F-CONTI.                                                  
025400     PERFORM 0110-LEGGI-CONTO THRU 0110-LEGGI-CONTO-EX.                   
025500     PERFORM 0120-MEMORIZZA-CONTO THRU 0120-MEMORIZZA-CONTO-EX            
025600         UNTIL EOF-CONTI.                                                 
025700     CLOSE F-CONTI.                                                       
025800 0100-CARICA-CONTI-EX.                                                    
025900     EXIT.                                                                
026000*                                                                         
026100 0110-LEGGI-CONTO.                                                        
026200     READ F-CONTI                                                         
026300         AT END MOVE 'YES' TO SW-FINE-CONTI                               
026400     END-READ.                                                            
026500 0110-LEGGI-CONTO-EX.                                                     
026600     EXIT.                                                                
026700*                                                                         
026800 0120-MEMORIZZA-CONTO.                                                    
026900     ADD 1 TO WS-CTR-CONTI.                                               
027000     SET WS-IX-C TO WS-CTR-CONTI.                                         
027100     MOVE FD-CONTO-CODICE TO WS-C-CODICE(WS-IX-C).                        
027200     MOVE FD-CONTO-NOME   TO WS-C-NOME(WS-IX-C).                          
027300     MOVE FD-CONTO-TIPO   TO WS-C-TIPO(WS-IX-C).                          
027400     MOVE FD-CONTO-SALDO  TO WS-C-SALDO(WS-IX-C).                         
027500     PERFORM 0110-LEGGI-CONTO THRU 0110-LEGGI-CONTO-EX.                   
027600 0120-MEMORIZZA-CONTO-EX.                                                 
027700     EXIT.                                                                
027800*                                                                         
027900*   CARICAMENTO IN MEMORIA DELLE TESTATE PRIMA NOTA.                      
028000 0200-CARICA-TESTATE.                                                     
028100     OPEN INPUT F-PRIMANOTA.                                              
028200     PERFORM 0210-LEGGI-TESTATA THRU 0210-LEGGI-TESTATA-EX.               
028300     PERFORM 0220-MEMORIZZA-TESTATA THRU 0220-MEMORIZZA-TESTATA-EX        
028400         UNTIL EOF-TESTATE.                                               
028500     CLOSE F-PRIMANOTA.                                                   
028600 0200-CARICA-TESTATE-EX.                                                  
028700     EXIT.                                                                
028800*                                                                         
028900 0210-LEGGI-TESTATA.                                                      
029000     READ F-PRIMANOTA                                                     
029100         AT END MOVE 'YES' TO SW-FINE-TESTATE                             
029200     END-READ.                                                            
029300 0210-LEGGI-TESTATA-EX.                                                   
029400     EXIT.                                                                
029500*                                                                         
029600 0220-MEMORIZZA-TESTATA.                                                  
029700     ADD 1 TO WS-CTR-TESTATE.                                             
029800     SET WS-IX-T TO WS-CTR-TESTATE.                                       
029900     MOVE FD-PN-NUMERO TO WS-T-NUMERO(WS-IX-T).                           
030000     MOVE FD-PN-DATA   TO WS-T-DATA(WS-IX-T).                             
030100     PERFORM 0210-LEGGI-TESTATA THRU 0210-LEGGI-TESTATA-EX.               
030200 0220-MEMORIZZA-TESTATA-EX.                                               
030300     EXIT.                                                                
030400*                                                                         
030500*   CARICAMENTO IN MEMORIA DELLE RIGHE PRIMA NOTA, CON LA DATA            
030600*   RISOLTA DALLA TESTATA CORRISPONDENTE.                                 
030700 0300-CARICA-RIGHE.                                                       
030800     OPEN INPUT F-RIGHE-PN.                                               
030900     PERFORM 0310-LEGGI-RIGA THRU 0310-LEGGI-RIGA-EX.                     
031000     PERFORM 0330-MEMORIZZA-RIGA THRU 0330-MEMORIZZA-RIGA-EX              
031100         UNTIL EOF-RIGHE.                                                 
031200     CLOSE F-RIGHE-PN.                                                    
031300 0300-CARICA-RIGHE-EX.                                                    
031400     EXIT.                                                                
031500*                                                                         
031600 0310-LEGGI-RIGA.                                                         
031700     READ F-RIGHE-PN                                                      
031800         AT END MOVE 'YES' TO SW-FINE-RIGHE                               
031900     END-READ.                                                            
032000 0310-LEGGI-RIGA-EX.                                                      
032100     EXIT.                                                                
032200*                                                                         
032300 0320-TROVA-DATA-TESTATA.                                                 
032400     MOVE 'NO ' TO SW-TESTATA-TROVATA.                                    
032500     SET WS-IX-T TO 1.                                                    
032600 0320-TROVA-DATA-TESTATA-LOOP.                                            
032700     IF WS-IX-T > WS-CTR-TESTATE                                          
032800         GO TO 0320-TROVA-DATA-TESTATA-EX                                 
032900     END-IF.                                                              
033000     IF WS-T-NUMERO(WS-IX-T) = FD-RIGA-NUMERO-PN                          
033100         MOVE 'YES' TO SW-TESTATA-TROVATA                                 
033200         GO TO 0320-TROVA-DATA-TESTATA-EX                                 
033300     END-IF.                                                              
033400     SET WS-IX-T UP BY 1.                                                 
033500     GO TO 0320-TROVA-DATA-TESTATA-LOOP.                                  
033600 0320-TROVA-DATA-TESTATA-EX.                                              
033700     EXIT.                                                                
033800*                                                                         
033900 0330-MEMORIZZA-RIGA.                                                     
034000     ADD 1 TO WS-CTR-RIGHE.                                               
034100     SET WS-IX-R TO WS-CTR-RIGHE.                                         
034200     MOVE FD-RIGA-NUMERO-PN TO WS-R-NUMPN(WS-IX-R).                       
034300     MOVE FD-RIGA-CONTO     TO WS-R-CONTO(WS-IX-R).                       
034400     MOVE FD-RIGA-DARE      TO WS-R-DARE(WS-IX-R).                        
034500     MOVE FD-RIGA-AVERE     TO WS-R-AVERE(WS-IX-R).                       
034600     PERFORM 0320-TROVA-DATA-TESTATA                                      
034700         THRU 0320-TROVA-DATA-TESTATA-EX.                                 
034800     IF TESTATA-TROVATA                                                   
034900         MOVE WS-T-DATA(WS-IX-T) TO WS-R-DATA(WS-IX-R)                    
035000     ELSE                                                                 
035100         MOVE ZERO TO WS-R-DATA(WS-IX-R)                                  
035200     END-IF.                                                              
035300     PERFORM 0310-LEGGI-RIGA THRU 0310-LEGGI-RIGA-EX.                     
035400 0330-MEMORIZZA-RIGA-EX.                                                  
035500     EXIT.                                                                
035600*                                                                         
035700*   CONTROLLO SALDO: PER OGNI CONTO CHIAVE, RICALCOLA IL SALDO            
035800*   DALLE RIGHE E LO CONFRONTA CON QUELLO MEMORIZZATO (BUSINESS           
035900*   RULES PAR. ACCOUNT MONITOR - TOLLERANZA INFERIORE A 0.01).            
036000 1000-VERIFICA-SALDI.                                                     
036100     SET WS-IX-CH TO 1.                                                   
036200     PERFORM 1100-VERIFICA-UN-CONTO THRU 1100-VERIFICA-UN-CONTO-EX        
036300         VARYING WS-IX-CH FROM 1 BY 1                                     
036400         UNTIL WS-IX-CH > 6.                                              
036500 1000-VERIFICA-SALDI-EX.                                                  
036600     EXIT.                                                                
036700*                                                                         
036800 1100-VERIFICA-UN-CONTO.                                                  
036900     PERFORM 1110-TROVA-CONTO THRU 1110-TROVA-CONTO-EX.                   
037000     IF NOT CONTO-TROVATO                                                 
037100         GO TO 1100-VERIFICA-UN-CONTO-EX                                  
037200     END-IF.                                                              
037300     MOVE ZERO TO WS-SALDO-CALCOLATO.                                     
037400     SET WS-IX-R TO 1.                                                    
037500     PERFORM 1120-SOMMA-RIGA-CONTO THRU 1120-SOMMA-RIGA-CONTO-EX          
037600         VARYING WS-IX-R FROM 1 BY 1                                      
037700         UNTIL WS-IX-R > WS-CTR-RIGHE.                                    
037800     COMPUTE WS-DIFFERENZA =                                              
037900         WS-SALDO-MEMORIZZATO - WS-SALDO-CALCOLATO.                       
038000     IF WS-DIFFERENZA < ZERO                                              
038100         COMPUTE WS-DIFFERENZA-ASS = ZERO - WS-DIFFERENZA                 
038200     ELSE                                                                 
038300         MOVE WS-DIFFERENZA TO WS-DIFFERENZA-ASS                          
038400     END-IF.                                                              
038500     MOVE WS-SALDO-CALCOLATO TO WS-ED-IMPORTO-1.                          
038600     MOVE WS-SALDO-MEMORIZZATO TO WS-ED-IMPORTO-2.                        
038700     MOVE WS-CHIAVE-CODICE(WS-IX-CH) TO WS-CTL-CONTO.                     
038800     MOVE ZERO TO WS-CTL-DATA.                                            
038900     MOVE 'BALANCE     ' TO WS-CTL-TIPO.                                  
039000     IF WS-DIFFERENZA-ASS < .01                                           
039100         MOVE 'PASS    ' TO WS-CTL-ESITO                                  
039200     ELSE                                                                 
039300         MOVE 'FAIL    ' TO WS-CTL-ESITO                                  
039400     END-IF.                                                              
039500     STRING 'CALC=' WS-ED-IMPORTO-1 ' MEMO=' WS-ED-IMPORTO-2              
039600         DELIMITED BY SIZE INTO WS-CTL-DETTAGLIO.                         
039700     PERFORM 4000-SCRIVI-CONTROLLO THRU 4000-SCRIVI-CONTROLLO-EX.         
039800 1100-VERIFICA-UN-CONTO-EX.                                               
039900     EXIT.                                                                
040000*                                                                         
040100*   RICERCA DEL CONTO CHIAVE CORRENTE NELLA TABELLA DEI CONTI,            
040200*   PER RECUPERARE IL SALDO MEMORIZZATO E IL NOME.                        
040300 1110-TROVA-CONTO.                                                        
040400     MOVE 'NO ' TO SW-CONTO-TROVATO.                                      
040500     SET WS-IX-C TO 1.                                                    
040600 1110-TROVA-CONTO-LOOP.                                                   
040700     IF WS-IX-C > WS-CTR-CONTI                                            
040800         GO TO 1110-TROVA-CONTO-EX                                        
040900     END-IF.                                                              
041000     IF WS-C-CODICE(WS-IX-C) = WS-CHIAVE-CODICE(WS-IX-CH)                 
041100         MOVE 'YES' TO SW-CONTO-TROVATO                                   
041200         MOVE WS-C-SALDO(WS-IX-C) TO WS-SALDO-MEMORIZZATO                 
041300         MOVE WS-C-NOME(WS-IX-C) TO WS-NOME-CONTO-CORR                    
041400         GO TO 1110-TROVA-CONTO-EX                                        
041500     END-IF.                                                              
041600     SET WS-IX-C UP BY 1.                                                 
041700     GO TO 1110-TROVA-CONTO-LOOP.                                         
041800 1110-TROVA-CONTO-EX.                                                     
041900     EXIT.                                                                
042000*                                                                         
042100*   SOMMA UNA RIGA AL SALDO CALCOLATO SE APPARTIENE AL CONTO              
042200*   CHIAVE CORRENTE, APPLICANDO LA REGOLA DEL SEGNO NORMALE.              
042300 1120-SOMMA-RIGA-CONTO.                                                   
042400     IF WS-R-CONTO(WS-IX-R) NOT = WS-CHIAVE-CODICE(WS-IX-CH)              
042500         GO TO 1120-SOMMA-RIGA-CONTO-EX                                   
042600     END-IF.                                                              
042700     IF WS-C-TIPO(WS-IX-C) = 'A' OR WS-C-TIPO(WS-IX-C) = 'E'              
042800         COMPUTE WS-SALDO-CALCOLATO = WS-SALDO-CALCOLATO                  
042900             + WS-R-DARE(WS-IX-R) - WS-R-AVERE(WS-IX-R)                   
043000     ELSE                                                                 
043100         COMPUTE WS-SALDO-CALCOLATO = WS-SALDO-CALCOLATO                  
043200             + WS-R-AVERE(WS-IX-R) - WS-R-DARE(WS-IX-R)                   
043300     END-IF.                                                              
043400 1120-SOMMA-RIGA-CONTO-EX.                                                
043500     EXIT.                                                                
043600*                                                                         
043700*   CONTROLLO ANOMALIE: PER OGNI CONTO CHIAVE, RACCOGLIE GLI              
043800*   IMPORTI ASSOLUTI DELLE RIGHE, CALCOLA MEDIA E SCARTO                  
043900*   QUADRATICO CAMPIONARIO E SEGNALA GLI SCOSTAMENTI OLTRE 2              
044000*   DEVIAZIONI STANDARD E LE RIGHE DUPLICATE.                             
044100 2000-VERIFICA-ANOMALIE.                                                  
044200     SET WS-IX-CH TO 1.                                                   
044300     PERFORM 2100-ANOMALIE-UN-CONTO THRU 2100-ANOMALIE-UN-CONTO-EX        
044400         VARYING WS-IX-CH FROM 1 BY 1                                     
044500         UNTIL WS-IX-CH > 6.                                              
044600 2000-VERIFICA-ANOMALIE-EX.                                               
044700     EXIT.                                                                
044800*                                                                         
044900 2100-ANOMALIE-UN-CONTO.                                                  
045000     MOVE ZERO TO WS-CTR-IMPORTI-CONTO.                                   
045100     MOVE ZERO TO WS-CTR-ANOMALIE.                                        
045200     SET WS-IX-R TO 1.                                                    
045300     PERFORM 2110-RACCOGLI-IMPORTO THRU 2110-RACCOGLI-IMPORTO-EX          
045400         VARYING WS-IX-R FROM 1 BY 1                                      
045500         UNTIL WS-IX-R > WS-CTR-RIGHE.                                    
045600     IF WS-CTR-IMPORTI-CONTO = ZERO                                       
045700         MOVE WS-CHIAVE-CODICE(WS-IX-CH) TO WS-CTL-CONTO                  
045800         MOVE ZERO TO WS-CTL-DATA                                         
045900         MOVE 'ANOMALY     ' TO WS-CTL-TIPO                               
046000         MOVE 'PASS    ' TO WS-CTL-ESITO                                  
046100         MOVE 'NESSUN MOVIMENTO RECENTE PER IL CONTO'                     
046200             TO WS-CTL-DETTAGLIO                                          
046300         PERFORM 4000-SCRIVI-CONTROLLO                                    
046400             THRU 4000-SCRIVI-CONTROLLO-EX                                
046500         GO TO 2100-ANOMALIE-UN-CONTO-EX                                  
046600     END-IF.                                                              
046700     PERFORM 2200-CALCOLA-STATISTICA                                      
046800         THRU 2200-CALCOLA-STATISTICA-EX.                                 
046900     PERFORM 2300-MARCA-ANOMALIE THRU 2300-MARCA-ANOMALIE-EX.             
047000     PERFORM 2400-MARCA-DUPLICATI THRU 2400-MARCA-DUPLICATI-EX.           
047100     MOVE WS-CHIAVE-CODICE(WS-IX-CH) TO WS-CTL-CONTO.                     
047200     MOVE ZERO TO WS-CTL-DATA.                                            
047300     MOVE 'ANOMALY     ' TO WS-CTL-TIPO.                                  
047400     MOVE WS-CTR-ANOMALIE TO WS-ED-CONTATORE.                             
047500     IF WS-CTR-ANOMALIE = ZERO                                            
047600         MOVE 'PASS    ' TO WS-CTL-ESITO                                  
047700     ELSE                                                                 
047800         MOVE 'WARNING ' TO WS-CTL-ESITO                                  
047900     END-IF.                                                              
048000     STRING 'ANOMALIE/DUPLICATI TROVATI: ' WS-ED-CONTATORE                
048100         DELIMITED BY SIZE INTO WS-CTL-DETTAGLIO.                         
048200     PERFORM 4000-SCRIVI-CONTROLLO THRU 4000-SCRIVI-CONTROLLO-EX.         
048300 2100-ANOMALIE-UN-CONTO-EX.                                               
048400     EXIT.                                                                
048500*                                                                         
048600*   ACCUMULA NELLA TABELLA IMPORTI LA RIGA SE APPARTIENE AL               
048700*   CONTO CHIAVE CORRENTE.                                                
048800 2110-RACCOGLI-IMPORTO.                                                   
048900     IF WS-R-CONTO(WS-IX-R) NOT = WS-CHIAVE-CODICE(WS-IX-CH)              
049000         GO TO 2110-RACCOGLI-IMPORTO-EX                                   
049100     END-IF.                                                              
049200     ADD 1 TO WS-CTR-IMPORTI-CONTO.                                       
049300     SET WS-IX-I TO WS-CTR-IMPORTI-CONTO.                                 
049400     COMPUTE WS-IMP-VALORE(WS-IX-I) =                                     
049500         WS-R-DARE(WS-IX-R) - WS-R-AVERE(WS-IX-R).                        
049600     IF WS-IMP-VALORE(WS-IX-I) < ZERO                                     
049700         COMPUTE WS-IMP-VALORE(WS-IX-I) =                                 
049800             ZERO - WS-IMP-VALORE(WS-IX-I)                                
049900     END-IF.                                                              
050000     MOVE WS-R-DARE(WS-IX-R)  TO WS-IMP-DARE(WS-IX-I).                    
050100     MOVE WS-R-AVERE(WS-IX-R) TO WS-IMP-AVERE(WS-IX-I).                   
050200     MOVE WS-R-DATA(WS-IX-R)  TO WS-IMP-DATA(WS-IX-I).                    
050300     MOVE WS-R-NUMPN(WS-IX-R) TO WS-IMP-NUMPN(WS-IX-I).                   
050400     MOVE 'N' TO WS-IMP-ANOMALO(WS-IX-I).                                 
050500 2110-RACCOGLI-IMPORTO-EX.                                                
050600     EXIT.                                                                
050700*                                                                         
050800*   MEDIA E SCARTO QUADRATICO CAMPIONARIO SUGLI IMPORTI RACCOLTI          
050900*   (BUSINESS RULES PAR. ACCOUNT MONITOR).                                
051000 2200-CALCOLA-STATISTICA.                                                 
051100     MOVE ZERO TO WS-STAT-SOMMA.                                          
051200     MOVE WS-CTR-IMPORTI-CONTO TO WS-STAT-N.                              
051300     SET WS-IX-I TO 1.                                                    
051400     PERFORM 2210-SOMMA-IMPORTO THRU 2210-SOMMA-IMPORTO-EX                
051500         VARYING WS-IX-I FROM 1 BY 1                                      
051600         UNTIL WS-IX-I > WS-CTR-IMPORTI-CONTO.                            
051700     IF WS-STAT-N = ZERO                                                  
051800         MOVE ZERO TO WS-STAT-MEDIA                                       
051900         GO TO 2200-CALCOLA-STATISTICA-EX                                 
052000     END-IF.                                                              
052100     COMPUTE WS-STAT-MEDIA = WS-STAT-SOMMA / WS-STAT-N.                   
052200     MOVE ZERO TO WS-STAT-SOMMA-QUAD.                                     
052300     SET WS-IX-I TO 1.                                                    
052400     PERFORM 2220-SOMMA-SCARTO-QUAD THRU 2220-SOMMA-SCARTO-QUAD-EX        
052500         VARYING WS-IX-I FROM 1 BY 1                                      
052600         UNTIL WS-IX-I > WS-CTR-IMPORTI-CONTO.                            
052700     IF WS-STAT-N < 2                                                     
052800         MOVE ZERO TO WS-STAT-DEVSTD                                      
052900         GO TO 2200-CALCOLA-STATISTICA-EX                                 
053000     END-IF.                                                              
053100     COMPUTE WS-STAT-VARIANZA =                                           
053200         WS-STAT-SOMMA-QUAD / (WS-STAT-N - 1).                            
053300     MOVE WS-STAT-VARIANZA TO WS-RADICANDO.                               
053400     PERFORM 2900-CALCOLA-RADICE THRU 2900-CALCOLA-RADICE-EX.             
053500     MOVE WS-RADICE-RISULTATO TO WS-STAT-DEVSTD.                          
053600 2200-CALCOLA-STATISTICA-EX.                                              
053700     EXIT.                                                                
053800*                                                                         
053900 2210-SOMMA-IMPORTO.                                                      
054000     ADD WS-IMP-VALORE(WS-IX-I) TO WS-STAT-SOMMA.                         
054100 2210-SOMMA-IMPORTO-EX.                                                   
054200     EXIT.                                                                
054300*                                                                         
054400 2220-SOMMA-SCARTO-QUAD.                                                  
054500     COMPUTE WS-STAT-SOMMA-QUAD = WS-STAT-SOMMA-QUAD +                    
054600         (WS-IMP-VALORE(WS-IX-I) - WS-STAT-MEDIA) *                       
054700         (WS-IMP-VALORE(WS-IX-I) - WS-STAT-MEDIA).                        
054800 2220-SOMMA-SCARTO-QUAD-EX.                                               
054900     EXIT.                                                                
055000*                                                                         
055100*   CALCOLA LO Z-SCORE DI OGNI IMPORTO E MARCA COME ANOMALO               
055200*   QUELLI CON VALORE ASSOLUTO SUPERIORE A 2.                             
055300 2300-MARCA-ANOMALIE.                                                     
055400     IF WS-STAT-DEVSTD = ZERO                                             
055500         GO TO 2300-MARCA-ANOMALIE-EX                                     
055600     END-IF.                                                              
055700     SET WS-IX-I TO 1.                                                    
055800     PERFORM 2310-VERIFICA-Z THRU 2310-VERIFICA-Z-EX                      
055900         VARYING WS-IX-I FROM 1 BY 1                                      
056000         UNTIL WS-IX-I > WS-CTR-IMPORTI-CONTO.                            
056100 2300-MARCA-ANOMALIE-EX.                                                  
056200     EXIT.                                                                
056300*                                                                         
056400 2310-VERIFICA-Z.                                                         
056500     COMPUTE WS-STAT-Z =                                                  
056600         (WS-IMP-VALORE(WS-IX-I) - WS-STAT-MEDIA)                         
056700             / WS-STAT-DEVSTD.                                            
056800     IF WS-STAT-Z < ZERO                                                  
056900         COMPUTE WS-STAT-Z-ASS = ZERO - WS-STAT-Z                         
057000     ELSE                                                                 
057100         MOVE WS-STAT-Z TO WS-STAT-Z-ASS                                  
057200     END-IF.                                                              
057300     IF WS-STAT-Z-ASS > 2                                                 
057400         IF WS-IMP-ANOMALO(WS-IX-I) = 'N'                                 
057500             MOVE 'Y' TO WS-IMP-ANOMALO(WS-IX-I)                          
057600             ADD 1 TO WS-CTR-ANOMALIE                                     
057700         END-IF                                                           
057800     END-IF.                                                              
057900 2310-VERIFICA-Z-EX.                                                      
058000     EXIT.                                                                
058100*                                                                         
058200*   MARCA COME DUPLICATA OGNI RIGA CHE RIPETE LO STESSO DARE,             
058300*   AVERE E DATA DI UNA RIGA PRECEDENTE DELLO STESSO CONTO.               
058400 2400-MARCA-DUPLICATI.                                                    
058500     SET WS-IX-I TO 2.                                                    
058600     PERFORM 2410-CONFRONTA-RIGA THRU 2410-CONFRONTA-RIGA-EX              
058700         VARYING WS-IX-I FROM 2 BY 1                                      
058800         UNTIL WS-IX-I > WS-CTR-IMPORTI-CONTO.                            
058900 2400-MARCA-DUPLICATI-EX.                                                 
059000     EXIT.                                                                
059100*                                                                         
059200 2410-CONFRONTA-RIGA.                                                     
059300     MOVE 'NO ' TO SW-RIGA-DUPLICATA.                                     
059400     SET WS-IX-RIG2 TO 1.                                                 
059500     PERFORM 2420-CONFRONTA-PRECEDENTE                                    
059600         THRU 2420-CONFRONTA-PRECEDENTE-EX                                
059700         VARYING WS-IX-RIG2 FROM 1 BY 1                                   
059800         UNTIL WS-IX-RIG2 >= WS-IX-I.                                     
059900     IF RIGA-DUPLICATA                                                    
060000         IF WS-IMP-ANOMALO(WS-IX-I) = 'N'                                 
060100             MOVE 'Y' TO WS-IMP-ANOMALO(WS-IX-I)                          
060200             ADD 1 TO WS-CTR-ANOMALIE                                     
060300         END-IF                                                           
060400     END-IF.                                                              
060500 2410-CONFRONTA-RIGA-EX.                                                  
060600     EXIT.                                                                
060700*                                                                         
060800 2420-CONFRONTA-PRECEDENTE.                                               
060900     IF WS-IMP-DARE(WS-IX-I)  = WS-IMP-DARE(WS-IX-RIG2)                   
061000         AND WS-IMP-AVERE(WS-IX-I) = WS-IMP-AVERE(WS-IX-RIG2)             
061100         AND WS-IMP-DATA(WS-IX-I)  = WS-IMP-DATA(WS-IX-RIG2)              
061200         MOVE 'YES' TO SW-RIGA-DUPLICATA                                  
061300     END-IF.                                                              
061400 2420-CONFRONTA-PRECEDENTE-EX.                                            
061500     EXIT.                                                                
061600*                                                                         
061700*   RADICE QUADRATA CON IL METODO DI NEWTON-RAPHSON (20                   
061800*   ITERAZIONI, SUFFICIENTI PER LA PRECISIONE RICHIESTA DAL               
061900*   CONTROLLO ANOMALIE). NESSUNA FUNZIONE INTRINSECA DISPONIBILE.         
062000 2900-CALCOLA-RADICE.                                                     
062100     IF WS-RADICANDO <= ZERO                                              
062200         MOVE ZERO TO WS-RADICE-RISULTATO                                 
062300         GO TO 2900-CALCOLA-RADICE-EX                                     
062400     END-IF.                                                              
062500     MOVE WS-RADICANDO TO WS-RADICE-X.                                    
062600     SET WS-IX-ITER TO 1.                                                 
062700     PERFORM 2910-ITERA-NEWTON THRU 2910-ITERA-NEWTON-EX                  
062800         VARYING WS-IX-ITER FROM 1 BY 1                                   
062900         UNTIL WS-IX-ITER > 20.                                           
063000     MOVE WS-RADICE-X TO WS-RADICE-RISULTATO.                             
063100 2900-CALCOLA-RADICE-EX.                                                  
063200     EXIT.                                                                
063300*                                                                         
063400 2910-ITERA-NEWTON.                                                       
063500     COMPUTE WS-RADICE-X-NUOVO =                                          
063600         (WS-RADICE-X + (WS-RADICANDO / WS-RADICE-X)) / 2.                
063700     MOVE WS-RADICE-X-NUOVO TO WS-RADICE-X.                               
063800 2910-ITERA-NEWTON-EX.                                                    
063900     EXIT.                                                                
064000*                                                                         
064100*   CONTROLLO DI QUADRATURA GLOBALE: PER OGNI TESTATA, LA SOMMA           
064200*   DELLE RIGHE DEVE AVERE DARE = AVERE (BUSINESS RULES PAR.              
064300*   ACCOUNT MONITOR - CONFRONTO ESATTO).                                  
064400 3000-VERIFICA-PAREGGIO.                                                  
064500     MOVE ZERO TO WS-CTR-SBILANCIATE.                                     
064600     SET WS-IX-T TO 1.                                                    
064700     PERFORM 3100-VERIFICA-UNA-TESTATA                                    
064800         THRU 3100-VERIFICA-UNA-TESTATA-EX                                
064900         VARYING WS-IX-T FROM 1 BY 1                                      
065000         UNTIL WS-IX-T > WS-CTR-TESTATE.                                  
065100     MOVE SPACES TO WS-CTL-CONTO.                                         
065200     MOVE ZERO TO WS-CTL-DATA.                                            
065300     MOVE 'DOUBLE-ENTRY' TO WS-CTL-TIPO.                                  
065400     MOVE WS-CTR-SBILANCIATE TO WS-ED-CONTATORE.                          
065500     IF WS-CTR-SBILANCIATE = ZERO                                         
065600         MOVE 'PASS    ' TO WS-CTL-ESITO                                  
065700     ELSE                                                                 
065800         MOVE 'FAIL    ' TO WS-CTL-ESITO                                  
065900     END-IF.                                                              
066000     STRING 'TESTATE NON IN PAREGGIO: ' WS-ED-CONTATORE                   
066100         DELIMITED BY SIZE INTO WS-CTL-DETTAGLIO.                         
066200     PERFORM 4000-SCRIVI-CONTROLLO THRU 4000-SCRIVI-CONTROLLO-EX.         
066300 3000-VERIFICA-PAREGGIO-EX.                                               
066400     EXIT.                                                                
066500*                                                                         
066600 3100-VERIFICA-UNA-TESTATA.                                               
066700     MOVE ZERO TO WS-TOT-DARE-TES.                                        
066800     MOVE ZERO TO WS-TOT-AVERE-TES.                                       
066900     SET WS-IX-R TO 1.                                                    
067000     PERFORM 3110-SOMMA-RIGA-TESTATA                                      
067100         THRU 3110-SOMMA-RIGA-TESTATA-EX                                  
067200         VARYING WS-IX-R FROM 1 BY 1                                      
067300         UNTIL WS-IX-R > WS-CTR-RIGHE.                                    
067400     IF WS-TOT-DARE-TES NOT = WS-TOT-AVERE-TES                            
067500         ADD 1 TO WS-CTR-SBILANCIATE                                      
067600     END-IF.                                                              
067700 3100-VERIFICA-UNA-TESTATA-EX.                                            
067800     EXIT.                                                                
067900*                                                                         
068000 3110-SOMMA-RIGA-TESTATA.                                                 
068100     IF WS-R-NUMPN(WS-IX-R) = WS-T-NUMERO(WS-IX-T)                        
068200         ADD WS-R-DARE(WS-IX-R)  TO WS-TOT-DARE-TES                       
068300         ADD WS-R-AVERE(WS-IX-R) TO WS-TOT-AVERE-TES                      
068400     END-IF.                                                              
068500 3110-SOMMA-RIGA-TESTATA-EX.                                              
068600     EXIT.                                                                
068700*                                                                         
068800*   SCRITTURA DI UN RECORD DI ESITO CONTROLLO E RIGA DI                   
068900*   SINTESI A VIDEO.                                                      
069000 4000-SCRIVI-CONTROLLO.                                                   
069100     MOVE SPACES TO FD-CONTROLLO.                                         
069200     MOVE WS-CTL-CONTO      TO FD-CTRL-CONTO.                             
069300     MOVE WS-CTL-DATA       TO FD-CTRL-DATA.                              
069400     MOVE WS-CTL-TIPO       TO FD-CTRL-TIPO.                              
069500     MOVE WS-CTL-ESITO      TO FD-CTRL-ESITO.                             
069600     MOVE WS-CTL-DETTAGLIO  TO FD-CTRL-DETTAGLIO.                         
069700     WRITE FD-CONTROLLO.                                                  
069800     ADD 1 TO WS-CTR-SCRITTI.                                             
069900     DISPLAY 'CONTROLLI - ' WS-CTL-TIPO ' ' WS-CTL-CONTO                  
070000         ' - ' WS-CTL-ESITO ' - ' WS-CTL-DETTAGLIO.                       
070100 4000-SCRIVI-CONTROLLO-EX.                                                
070200     EXIT.                                                                
070300*                                                                         
070400 8900-STAMPA-CONTATORI.                                                   
070500     DISPLAY 'CONTROLLI - CONTI CARICATI:    ' WS-CTR-CONTI.              
070600     DISPLAY 'CONTROLLI - TESTATE CARICATE:  ' WS-CTR-TESTATE.            
070700     DISPLAY 'CONTROLLI - RIGHE CARICATE:    ' WS-CTR-RIGHE.              
070800     DISPLAY 'CONTROLLI - ESITI SCRITTI:     ' WS-CTR-SCRITTI.            
070900 8900-STAMPA-CONTATORI-EX.                                                
071000     EXIT.                                                                
071100*                                                                         
071200 9000-FINE.                                                               
071300     DISPLAY 'CONTROLLI - FINE ELABORAZIONE'.                             
071400     STOP RUN.                                                            
071500 9000-FINE-EX.                                                            
071600     EXIT.                                                                
