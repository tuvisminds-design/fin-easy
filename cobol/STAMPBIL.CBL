000100****************************************************************          
000200*   PROGRAM-ID.  STAMPBIL                                                 
000300*   AUTHOR.      BOTTO                                                    
000400*   INSTALLATION. STUDIO CONTABILE BOTTO - ELAB. DATI                     
000500*   DATE-WRITTEN. 03-09-1986                                              
000600*   DATE-COMPILED.                                                        
000700*   SECURITY.    INTERNO - USO RISERVATO STUDIO                           
000800****************************************************************          
000900*   STORIA DELLE MODIFICHE                                                
001000*   --------------------------------------------------------              
001100*   03/09/86  RB  SCRITTURA ORIGINALE. STAMPA IL BILANCIO DI              
001200*                 VERIFICA DEI CONTI (RIPRESO DAL PROSPETTO               
001300*                 ESTRATTO CONTO CLIENTI).                                
001400*   21/06/90  RB  AGGIUNTO IL CONTO ECONOMICO (RICAVI/COSTI E             
001500*                 UTILE D'ESERCIZIO) - RICH. SIG. BOTTO.                  
001600*   09/02/94  MB  AGGIUNTO LO STATO PATRIMONIALE CON VERIFICA             
001700*                 DEL PAREGGIO ATTIVO=PASSIVO+PATRIMONIO NETTO.           
001800*   23/09/98  MB  VERIFICATO TRATTAMENTO ANNO 2000 SUI CAMPI              
001900*                 DATA DI TESTATA - NESSUNA MODIFICA NECESSARIA.          
002000*   05/05/03  GC  DATE DI TESTATA PARAMETRIZZATE DA CONSOLLE              
002100*                 INVECE DI COSTANTE FISSA (TICKET DP-104).               
002200****************************************************************          
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    STAMPBIL.                                                 
002500 AUTHOR.        BOTTO.                                                    
002600 INSTALLATION.  STUDIO CONTABILE BOTTO.                                   
002700 DATE-WRITTEN.  03-09-1986.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      INTERNO - USO RISERVATO STUDIO.                           
003000****************************************************************          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  PC-HP.                                                 
003400 OBJECT-COMPUTER.  PC-HP.                                                 
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO-ON                              
003800            OFF STATUS IS WS-UPSI-VERBOSO-OFF.                            
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT F-CONTI ASSIGN TO DISK-CONTI                                  
004200         ORGANIZATION IS SEQUENTIAL                                       
004300         ACCESS MODE IS SEQUENTIAL                                        
004400         FILE STATUS IS FS-CONTI.                                         
004500     SELECT F-STAMPA ASSIGN TO SYS006-UR-1403-S-BILANCIO.                 
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  F-CONTI                                                              
005000     LABEL RECORDS ARE STANDARD                                           
005100     RECORD CONTAINS 60 CHARACTERS.                                       
005200 COPY FD_ACCOUNT.                                                         
005300*                                                                         
005400 FD  F-STAMPA                                                             
005500     LABEL RECORDS ARE OMITTED.                                           
005600 01  RIGA-STAMPA                    PIC X(132).                           
005700*                                                                         
005800 WORKING-STORAGE SECTION.                                                 
005900*                                                                         
006000 01  PROGRAM-INDICATOR-SWITCHES.                                          
006100     05  WS-UPSI-VERBOSO-ON        PIC X(3) VALUE 'NO '.                  
006200     05  WS-UPSI-VERBOSO-OFF       PIC X(3) VALUE 'YES'.                  
006300     05  SW-FINE-CONTI             PIC X(3) VALUE 'NO '.                  
006400         88  EOF-CONTI                       VALUE 'YES'.                 
006500*                                                                         
006600 01  WS-CONTATORI.                                                        
006700     05  WS-CTR-CONTI              PIC 9(04) COMP VALUE ZERO.             
006800     05  WS-CTR-RIGHE-STAMPATE     PIC 9(06) COMP VALUE ZERO.             
006900     05  WS-PAGINA                 PIC 9(04) COMP VALUE ZERO.             
007000*                                                                         
007100*   TABELLA CONTI IN MEMORIA, CARICATA DAL PIANO DEI CONTI E              
007200*   SUPPOSTA GIA' IN ORDINE DI CODICE CRESCENTE (ORDINE DI                
007300*   CREAZIONE DI INICONTI, MANTENUTO DA GENPRINOT).                       
007400 01  WS-TABELLA-CONTI.                                                    
007500     05  WS-CONTO-ENTRY OCCURS 30 TIMES INDEXED BY WS-IX-T.               
007600         10  WS-C-CODICE            PIC X(04).                            
007700         10  WS-C-NOME              PIC X(30).                            
007800         10  WS-C-TIPO              PIC X(01).                            
007900         10  WS-C-SALDO             PIC S9(13)V99.                        
008000*   VISTA A BLOCCO UNICO DELLA TABELLA CONTI, USATA SOLO PER LA           
008100*   VERIFICA DI LUNGHEZZA DELL'AREA IN FASE DI COMPILAZIONE.              
008200 01  WS-BLOCCO-TABELLA-CONTI REDEFINES WS-TABELLA-CONTI.                  
008300     05  FILLER                     PIC X(1350).                          
008400*                                                                         
008500*   PARAMETRI DI TESTATA, RICHIESTI A CONSOLLE (RICH. DP-104).            
008600*   SE OMESSI RESTANO A ZERO E VENGONO STAMPATI COME 'N/D'.               
008700 01  WS-PARAMETRI-DATA.                                                   
008800     05  WS-DATA-INI-ED             PIC 9(08) VALUE ZERO.                 
008900     05  WS-DATA-FINE-ED            PIC 9(08) VALUE ZERO.                 
009000     05  WS-DATA-RIF-ED             PIC 9(08) VALUE ZERO.                 
009100*                                                                         
009200*   TOTALI DEL BILANCIO DI VERIFICA.                                      
009300 01  WS-TOTALI-BV.                                                        
009400     05  WS-TOT-DARE-BV             PIC S9(13)V99 VALUE ZERO.             
009500     05  WS-TOT-AVERE-BV            PIC S9(13)V99 VALUE ZERO.             
009600*                                                                         
009700*   TOTALI DEL CONTO ECONOMICO.                                           
009800 01  WS-TOTALI-CE.                                                        
009900     05  WS-TOT-RICAVI              PIC S9(13)V99 VALUE ZERO.             
010000     05  WS-TOT-COSTI               PIC S9(13)V99 VALUE ZERO.             
010100     05  WS-UTILE-ESERCIZIO         PIC S9(13)V99 VALUE ZERO.             
010200*                                                                         
010300*   TOTALI DELLO STATO PATRIMONIALE.                                      
010400 01  WS-TOTALI-SP.                                                        
010500     05  WS-TOT-ATTIVO              PIC S9(13)V99 VALUE ZERO.             
010600     05  WS-TOT-PASSIVO             PIC S9(13)V99 VALUE ZERO.             
010700     05  WS-TOT-PATRIMONIO          PIC S9(13)V99 VALUE ZERO.             
010800     05  WS-TOT-PASS-PIU-PATR       PIC S9(13)V99 VALUE ZERO.             
010900     05  WS-SCARTO-PAREGGIO         PIC S9(13)V99 VALUE ZERO.             
011000     05  WS-SCARTO-PAREGGIO-ASS     PIC S9(13)V99 VALUE ZERO.             
011100*                                                                         
011200*   VISTA A BLOCCO UNICO DEI TOTALI DELLO STATO PATRIMONIALE,             
011300*   USATA SOLO PER LA VERIFICA DI LUNGHEZZA IN COMPILAZIONE.              
011400 01  WS-BLOCCO-TOTALI-SP REDEFINES WS-TOTALI-SP.                          
011500     05  FILLER                     PIC X(90).                            
011600*                                                                         
011700*   INTESTAZIONE DI PAGINA, COMUNE ALLE TRE STAMPE (PAR. 8000).           
011800 01  WS-RIGA-INTESTAZIONE-1.                                              
011900     05  FILLER                     PIC X(05) VALUE SPACES.               
012000     05  WS-INT-TITOLO              PIC X(40) VALUE SPACES.               
012100     05  FILLER                     PIC X(30) VALUE SPACES.               
012200     05  FILLER                     PIC X(06) VALUE 'PAG.  '.             
012300     05  WS-INT-PAGINA              PIC ZZZ9.                             
012400     05  FILLER                     PIC X(48) VALUE SPACES.               
012500 01  WS-RIGA-INTESTAZIONE-2.                                              
012600     05  FILLER                     PIC X(05) VALUE SPACES.               
012700     05  WS-INT-SOTTOTITOLO         PIC X(60) VALUE SPACES.               
012800     05  FILLER                     PIC X(67) VALUE SPACES.               
012900 01  WS-RIGA-INTESTAZIONE-3.                                              
013000     05  WS-INT-COLONNE             PIC X(90) VALUE SPACES.               
013100     05  FILLER                     PIC X(42) VALUE SPACES.               
013200*                                                                         
013300*   RIGA DI DETTAGLIO DEL BILANCIO DI VERIFICA.                           
013400 01  WS-RIGA-DETT-BV.                                                     
013500     05  FILLER                     PIC X(05) VALUE SPACES.               
013600     05  WS-BV-CODICE               PIC X(04) VALUE SPACES.               
013700     05  FILLER                     PIC X(03) VALUE SPACES.               
013800     05  WS-BV-NOME                 PIC X(30) VALUE SPACES.               
013900     05  FILLER                     PIC X(03) VALUE SPACES.               
014000     05  WS-BV-DARE                 PIC $$$,$$$,$$9.99.                   
014100     05  FILLER                     PIC X(03) VALUE SPACES.               
014200     05  WS-BV-AVERE                PIC $$$,$$$,$$9.99.                   
014300     05  FILLER                     PIC X(45) VALUE SPACES.               
014400*                                                                         
014500*   RIGA DI TOTALE, RIUSATA DAI TRE PROSPETTI CON TESTO                   
014600*   DI ETICHETTA DIVERSO.                                                 
014700 01  WS-RIGA-TOTALE.                                                      
014800     05  FILLER                     PIC X(05) VALUE SPACES.               
014900     05  WS-TOT-ETICHETTA           PIC X(30) VALUE SPACES.               
015000     05  FILLER                     PIC X(07) VALUE SPACES.               
015100     05  WS-TOT-IMPORTO-1           PIC -$$,$$$,$$9.99.                   
015200     05  FILLER                     PIC X(03) VALUE SPACES.               
015300     05  WS-TOT-IMPORTO-2           PIC -$$,$$$,$$9.99.                   
015400     05  FILLER                     PIC X(03) VALUE SPACES.               
015500     05  WS-TOT-ESITO               PIC X(16) VALUE SPACES.               
015600     05  FILLER                     PIC X(30) VALUE SPACES.               
015700*                                                                         
015800*   RIGA DI DETTAGLIO DEL CONTO ECONOMICO E DELLO STATO                   
015900*   PATRIMONIALE (CODICE, NOME, IMPORTO).                                 
016000 01  WS-RIGA-DETT-SEMPLICE.                                               
016100     05  FILLER                     PIC X(07) VALUE SPACES.               
016200     05  WS-SMP-CODICE              PIC X(04) VALUE SPACES.               
016300     05  FILLER                     PIC X(03) VALUE SPACES.               
016400     05  WS-SMP-NOME                PIC X(30) VALUE SPACES.               
016500     05  FILLER                     PIC X(05) VALUE SPACES.               
016600     05  WS-SMP-IMPORTO             PIC $$$,$$$,$$9.99.                   
016700     05  FILLER                     PIC X(64) VALUE SPACES.               
016800*                                                                         
016900****************************************************************          
017000 PROCEDURE DIVISION.                                                      
017100****************************************************************          
017200 0000-INIZIO.                                                             
017300     DISPLAY 'STAMPBIL - STAMPA DEI PROSPETTI DI BILANCIO'.               
017400     DISPLAY 'STAMPBIL - DATA INIZIO PERIODO (AAAAMMGG): '                
017500         WITH NO ADVANCING.                                               
017600     ACCEPT WS-DATA-INI-ED FROM CONSOLE.                                  
017700     DISPLAY 'STAMPBIL - DATA FINE PERIODO (AAAAMMGG):   '                
017800         WITH NO ADVANCING.                                               
017900     ACCEPT WS-DATA-FINE-ED FROM CONSOLE.                                 
018000     DISPLAY 'STAMPBIL - DATA DI RIFERIMENTO (AAAAMMGG): '                
018100         WITH NO ADVANCING.                                               
018200     ACCEPT WS-DATA-RIF-ED FROM CONSOLE.                                  
018300     OPEN OUTPUT F-STAMPA.                                                
018400     PERFORM 0100-CARICA-CONTI THRU 0100-CARICA-CONTI-EX.                 
018500     PERFORM 1000-STAMPA-BILANCIO-VERIFICA                                
018600         THRU 1000-STAMPA-BILANCIO-VERIFICA-EX.                           
018700     PERFORM 2000-STAMPA-CONTO-ECONOMICO                                  
018800         THRU 2000-STAMPA-CONTO-ECONOMICO-EX.                             
018900     PERFORM 3000-STAMPA-STATO-PATRIMONIALE                               
019000         THRU 3000-STAMPA-STATO-PATRIMONIALE-EX.                          
019100     CLOSE F-STAMPA.                                                      
019200     PERFORM 8900-STAMPA-CONTATORI THRU 8900-STAMPA-CONTATORI-EX.         
019300     PERFORM 9000-FINE THRU 9000-FINE-EX.                                 
019400*                                                                         
019500*   CARICAMENTO IN MEMORIA DEL PIANO DEI CONTI.                           
019600 0100-CARICA-CONTI.                                                       
019700     OPEN INPUT F-CONTI.                                                  
019800     PERFORM 0110-LEGGI-CONTO THRU 0110-LEGGI-CONTO-EX.                   
019900     PERFORM 0120-MEMORIZZA-CONTO THRU 0120-MEMORIZZA-CONTO-EX            
020000         UNTIL EOF-CONTI.                                                 
020100     CLOSE F-CONTI.                                                       
020200 0100-CARICA-CONTI-EX.                                                    
020300     EXIT.                                                                
020400*                                                                         
020500 0110-LEGGI-CONTO.                                                        
020600     READ F-CONTI                                                         
020700         AT END MOVE 'YES' TO SW-FINE-CONTI                               
020800     END-READ.                                                            
020900 0110-LEGGI-CONTO-EX.                                                     
021000     EXIT.                                                                
021100*                                                                         
021200 0120-MEMORIZZA-CONTO.                                                    
021300     ADD 1 TO WS-CTR-CONTI.                                               
021400     SET WS-IX-T TO WS-CTR-CONTI.                                         
021500     MOVE FD-CONTO-CODICE TO WS-C-CODICE(WS-IX-T).                        
021600     MOVE FD-CONTO-NOME   TO WS-C-NOME(WS-IX-T).                          
021700     MOVE FD-CONTO-TIPO   TO WS-C-TIPO(WS-IX-T).                          
021800     MOVE FD-CONTO-SALDO  TO WS-C-SALDO(WS-IX-T).                         
021900     PERFORM 0110-LEGGI-CONTO THRU 0110-LEGGI-CONTO-EX.                   
022000 0120-MEMORIZZA-CONTO-EX.                                                 
022100     EXIT.                                                                
022200*                                                                         
022300*   BILANCIO DI VERIFICA: UNA RIGA PER CONTO NON A SALDO ZERO,            
022400*   COLONNA DARE/AVERE SECONDO LA REGOLA DEL SEGNO NORMALE                
022500*   (REPORTS PAR. TRIAL BALANCE).                                         
022600 1000-STAMPA-BILANCIO-VERIFICA.                                           
022700     MOVE 'BILANCIO DI VERIFICA' TO WS-INT-TITOLO.                        
022800     STRING 'CONTO' SPACE SPACE SPACE SPACE SPACE SPACE                   
022900         SPACE SPACE SPACE SPACE SPACE SPACE SPACE                        
023000         'DESCRIZIONE'                                                    
023100         DELIMITED BY SIZE INTO WS-INT-COLONNE.                           
023200     PERFORM 8000-INTESTAZIONE THRU 8000-INTESTAZIONE-EX.                 
023300     MOVE ZERO TO WS-TOT-DARE-BV.                                         
023400     MOVE ZERO TO WS-TOT-AVERE-BV.                                        
023500     SET WS-IX-T TO 1.                                                    
023600     PERFORM 1100-RIGA-CONTO-BV THRU 1100-RIGA-CONTO-BV-EX                
023700         VARYING WS-IX-T FROM 1 BY 1                                      
023800         UNTIL WS-IX-T > WS-CTR-CONTI.                                    
023900     MOVE SPACES TO WS-RIGA-TOTALE.                                       
024000     MOVE 'TOTALI' TO WS-TOT-ETICHETTA.                                   
024100     MOVE WS-TOT-DARE-BV TO WS-TOT-IMPORTO-1.                             
024200     MOVE WS-TOT-AVERE-BV TO WS-TOT-IMPORTO-2.                            
024300     IF WS-TOT-DARE-BV = WS-TOT-AVERE-BV                                  
024400         MOVE 'BALANCED' TO WS-TOT-ESITO                                  
024500     ELSE                                                                 
024600         MOVE 'NOT BALANCED' TO WS-TOT-ESITO                              
024700     END-IF.                                                              
024800     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 2.                       
024900     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
025000 1000-STAMPA-BILANCIO-VERIFICA-EX.                                        
025100     EXIT.                                                                
025200*                                                                         
025300 1100-RIGA-CONTO-BV.                                                      
025400     IF WS-C-SALDO(WS-IX-T) = ZERO                                        
025500         GO TO 1100-RIGA-CONTO-BV-EX                                      
025600     END-IF.                                                              
025700     MOVE SPACES TO WS-RIGA-DETT-BV.                                      
025800     MOVE WS-C-CODICE(WS-IX-T) TO WS-BV-CODICE.                           
025900     MOVE WS-C-NOME(WS-IX-T)   TO WS-BV-NOME.                             
026000     MOVE ZERO TO WS-BV-DARE.                                             
026100     MOVE ZERO TO WS-BV-AVERE.                                            
026200     IF WS-C-TIPO(WS-IX-T) = 'A' OR WS-C-TIPO(WS-IX-T) = 'E'              
026300         IF WS-C-SALDO(WS-IX-T) > ZERO                                    
026400             MOVE WS-C-SALDO(WS-IX-T) TO WS-BV-DARE                       
026500             ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-DARE-BV                    
026600         ELSE                                                             
026700             COMPUTE WS-BV-AVERE = ZERO - WS-C-SALDO(WS-IX-T)             
026800             COMPUTE WS-TOT-AVERE-BV = WS-TOT-AVERE-BV                    
026900                 - WS-C-SALDO(WS-IX-T)                                    
027000         END-IF                                                           
027100     ELSE                                                                 
027200         IF WS-C-SALDO(WS-IX-T) > ZERO                                    
027300             MOVE WS-C-SALDO(WS-IX-T) TO WS-BV-AVERE                      
027400             ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-AVERE-BV                   
027500         ELSE                                                             
027600             COMPUTE WS-BV-DARE = ZERO - WS-C-SALDO(WS-IX-T)              
027700             COMPUTE WS-TOT-DARE-BV = WS-TOT-DARE-BV                      
027800                 - WS-C-SALDO(WS-IX-T)                                    
027900         END-IF                                                           
028000     END-IF.                                                              
028100     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-BV AFTER 1.                      
028200     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
028300 1100-RIGA-CONTO-BV-EX.                                                   
028400     EXIT.                                                                
028500*                                                                         
028600*   CONTO ECONOMICO: RICAVI E COSTI CON SALDO POSITIVO, UTILE             
028700*   D'ESERCIZIO = RICAVI - COSTI (REPORTS PAR. INCOME STATEMENT).         
028800 2000-STAMPA-CONTO-ECONOMICO.                                             
028900     MOVE 'CONTO ECONOMICO' TO WS-INT-TITOLO.                             
029000     STRING 'PERIODO DAL ' WS-DATA-INI-ED ' AL ' WS-DATA-FINE-ED          
029100         DELIMITED BY SIZE INTO WS-INT-SOTTOTITOLO.                       
029200     MOVE 'CONTO     DESCRIZIONE                    IMPORTO'              
029300         TO WS-INT-COLONNE.                                               
029400     PERFORM 8000-INTESTAZIONE THRU 8000-INTESTAZIONE-EX.                 
029500     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
029600     MOVE 'RICAVI' TO WS-SMP-NOME.                                        
029700     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 2.                
029800     MOVE ZERO TO WS-TOT-RICAVI.                                          
029900     SET WS-IX-T TO 1.                                                    
030000     PERFORM 2100-RIGA-RICAVO THRU 2100-RIGA-RICAVO-EX                    
030100         VARYING WS-IX-T FROM 1 BY 1                                      
030200         UNTIL WS-IX-T > WS-CTR-CONTI.                                    
030300     MOVE SPACES TO WS-RIGA-TOTALE.                                       
030400     MOVE 'TOTALE RICAVI' TO WS-TOT-ETICHETTA.                            
030500     MOVE WS-TOT-RICAVI TO WS-TOT-IMPORTO-1.                              
030600     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 1.                       
030700     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
030800     MOVE 'COSTI' TO WS-SMP-NOME.                                         
030900     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 2.                
031000     MOVE ZERO TO WS-TOT-COSTI.                                           
031100     SET WS-IX-T TO 1.                                                    
031200     PERFORM 2200-RIGA-COSTO THRU 2200-RIGA-COSTO-EX                      
031300         VARYING WS-IX-T FROM 1 BY 1                                      
031400         UNTIL WS-IX-T > WS-CTR-CONTI.                                    
031500     MOVE SPACES TO WS-RIGA-TOTALE.                                       
031600     MOVE 'TOTALE COSTI' TO WS-TOT-ETICHETTA.                             
031700     MOVE WS-TOT-COSTI TO WS-TOT-IMPORTO-1.                               
031800     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 1.                       
031900     COMPUTE WS-UTILE-ESERCIZIO = WS-TOT-RICAVI - WS-TOT-COSTI.           
032000     MOVE SPACES TO WS-RIGA-TOTALE.                                       
032100     MOVE 'UTILE DESERCIZIO' TO WS-TOT-ETICHETTA.                         
032200     MOVE WS-UTILE-ESERCIZIO TO WS-TOT-IMPORTO-1.                         
032300     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 2.                       
032400     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
032500 2000-STAMPA-CONTO-ECONOMICO-EX.                                          
032600     EXIT.                                                                
032700*                                                                         
032800 2100-RIGA-RICAVO.                                                        
032900     IF WS-C-TIPO(WS-IX-T) NOT = 'R'                                      
033000         GO TO 2100-RIGA-RICAVO-EX                                        
033100     END-IF.                                                              
033200     IF WS-C-SALDO(WS-IX-T) NOT > ZERO                                    
033300         GO TO 2100-RIGA-RICAVO-EX                                        
033400     END-IF.                                                              
033500     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
033600     MOVE WS-C-CODICE(WS-IX-T) TO WS-SMP-CODICE.                          
033700     MOVE WS-C-NOME(WS-IX-T)   TO WS-SMP-NOME.                            
033800     MOVE WS-C-SALDO(WS-IX-T)  TO WS-SMP-IMPORTO.                         
033900     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 1.                
034000     ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-RICAVI.                            
034100     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
034200 2100-RIGA-RICAVO-EX.                                                     
034300     EXIT.                                                                
034400*                                                                         
034500 2200-RIGA-COSTO.                                                         
034600     IF WS-C-TIPO(WS-IX-T) NOT = 'E'                                      
034700         GO TO 2200-RIGA-COSTO-EX                                         
034800     END-IF.                                                              
034900     IF WS-C-SALDO(WS-IX-T) NOT > ZERO                                    
035000         GO TO 2200-RIGA-COSTO-EX                                         
035100     END-IF.                                                              
035200     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
035300     MOVE WS-C-CODICE(WS-IX-T) TO WS-SMP-CODICE.                          
035400     MOVE WS-C-NOME(WS-IX-T)   TO WS-SMP-NOME.                            
035500     MOVE WS-C-SALDO(WS-IX-T)  TO WS-SMP-IMPORTO.                         
035600     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 1.                
035700     ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-COSTI.                             
035800     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
035900 2200-RIGA-COSTO-EX.                                                      
036000     EXIT.                                                                
036100*                                                                         
036200*   STATO PATRIMONIALE: ATTIVITA'/PASSIVITA'/PATRIMONIO NETTO             
036300*   NON A SALDO ZERO, CON VERIFICA DEL PAREGGIO CONTABILE                 
036400*   (REPORTS PAR. BALANCE SHEET - TOLLERANZA INFERIORE A 0.01).           
036500 3000-STAMPA-STATO-PATRIMONIALE.                                          
036600     MOVE 'STATO PATRIMONIALE' TO WS-INT-TITOLO.                          
036700     STRING 'ALLA DATA DEL ' WS-DATA-RIF-ED                               
036800         DELIMITED BY SIZE INTO WS-INT-SOTTOTITOLO.                       
036900     MOVE 'CONTO     DESCRIZIONE                    IMPORTO'              
037000         TO WS-INT-COLONNE.                                               
037100     PERFORM 8000-INTESTAZIONE THRU 8000-INTESTAZIONE-EX.                 
037200     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
037300     MOVE 'ATTIVITA'''  TO WS-SMP-NOME.                                   
037400     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 2.                
037500     MOVE ZERO TO WS-TOT-ATTIVO.                                          
037600     SET WS-IX-T TO 1.                                                    
037700     PERFORM 3100-RIGA-ATTIVO THRU 3100-RIGA-ATTIVO-EX                    
037800         VARYING WS-IX-T FROM 1 BY 1                                      
037900         UNTIL WS-IX-T > WS-CTR-CONTI.                                    
038000     MOVE SPACES TO WS-RIGA-TOTALE.                                       
038100     MOVE 'TOTALE ATTIVITA''' TO WS-TOT-ETICHETTA.                        
038200     MOVE WS-TOT-ATTIVO TO WS-TOT-IMPORTO-1.                              
038300     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 1.                       
038400     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
038500     MOVE 'PASSIVITA''' TO WS-SMP-NOME.                                   
038600     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 2.                
038700     MOVE ZERO TO WS-TOT-PASSIVO.                                         
038800     SET WS-IX-T TO 1.                                                    
038900     PERFORM 3200-RIGA-PASSIVO THRU 3200-RIGA-PASSIVO-EX                  
039000         VARYING WS-IX-T FROM 1 BY 1                                      
039100         UNTIL WS-IX-T > WS-CTR-CONTI.                                    
039200     MOVE SPACES TO WS-RIGA-TOTALE.                                       
039300     MOVE 'TOTALE PASSIVITA''' TO WS-TOT-ETICHETTA.                       
039400     MOVE WS-TOT-PASSIVO TO WS-TOT-IMPORTO-1.                             
039500     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 1.                       
039600     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
039700     MOVE 'PATRIMONIO NETTO' TO WS-SMP-NOME.                              
039800     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 2.                
039900     MOVE ZERO TO WS-TOT-PATRIMONIO.                                      
040000     SET WS-IX-T TO 1.                                                    
040100     PERFORM 3300-RIGA-PATRIMONIO THRU 3300-RIGA-PATRIMONIO-EX            
040200         VARYING WS-IX-T FROM 1 BY 1                                      
040300         UNTIL WS-IX-T > WS-CTR-CONTI.                                    
040400     MOVE SPACES TO WS-RIGA-TOTALE.                                       
040500     MOVE 'TOTALE PATRIMONIO NETTO' TO WS-TOT-ETICHETTA.                  
040600     MOVE WS-TOT-PATRIMONIO TO WS-TOT-IMPORTO-1.                          
040700     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 1.                       
040800     COMPUTE WS-TOT-PASS-PIU-PATR =                                       
040900         WS-TOT-PASSIVO + WS-TOT-PATRIMONIO.                              
041000     COMPUTE WS-SCARTO-PAREGGIO =                                         
041100         WS-TOT-ATTIVO - WS-TOT-PASS-PIU-PATR.                            
041200     IF WS-SCARTO-PAREGGIO < ZERO                                         
041300         COMPUTE WS-SCARTO-PAREGGIO-ASS =                                 
041400             ZERO - WS-SCARTO-PAREGGIO                                    
041500     ELSE                                                                 
041600         MOVE WS-SCARTO-PAREGGIO TO WS-SCARTO-PAREGGIO-ASS                
041700     END-IF.                                                              
041800     MOVE SPACES TO WS-RIGA-TOTALE.                                       
041900     MOVE 'PASSIVO + PATRIMONIO' TO WS-TOT-ETICHETTA.                     
042000     MOVE WS-TOT-PASS-PIU-PATR TO WS-TOT-IMPORTO-1.                       
042100     IF WS-SCARTO-PAREGGIO-ASS < .01                                      
042200         MOVE 'BALANCED' TO WS-TOT-ESITO                                  
042300     ELSE                                                                 
042400         MOVE 'NOT BALANCED' TO WS-TOT-ESITO                              
042500     END-IF.                                                              
042600     WRITE RIGA-STAMPA FROM WS-RIGA-TOTALE AFTER 2.                       
042700     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
042800 3000-STAMPA-STATO-PATRIMONIALE-EX.                                       
042900     EXIT.                                                                
043000*                                                                         
043100 3100-RIGA-ATTIVO.                                                        
043200     IF WS-C-TIPO(WS-IX-T) NOT = 'A'                                      
043300         GO TO 3100-RIGA-ATTIVO-EX                                        
043400     END-IF.                                                              
043500     IF WS-C-SALDO(WS-IX-T) = ZERO                                        
043600         GO TO 3100-RIGA-ATTIVO-EX                                        
043700     END-IF.                                                              
043800     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
043900     MOVE WS-C-CODICE(WS-IX-T) TO WS-SMP-CODICE.                          
044000     MOVE WS-C-NOME(WS-IX-T)   TO WS-SMP-NOME.                            
044100     MOVE WS-C-SALDO(WS-IX-T)  TO WS-SMP-IMPORTO.                         
044200     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 1.                
044300     ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-ATTIVO.                            
044400     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
044500 3100-RIGA-ATTIVO-EX.                                                     
044600     EXIT.                                                                
044700*                                                                         
044800 3200-RIGA-PASSIVO.                                                       
044900     IF WS-C-TIPO(WS-IX-T) NOT = 'L'                                      
045000         GO TO 3200-RIGA-PASSIVO-EX                                       
045100     END-IF.                                                              
045200     IF WS-C-SALDO(WS-IX-T) = ZERO                                        
045300         GO TO 3200-RIGA-PASSIVO-EX                                       
045400     END-IF.                                                              
045500     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
045600     MOVE WS-C-CODICE(WS-IX-T) TO WS-SMP-CODICE.                          
045700     MOVE WS-C-NOME(WS-IX-T)   TO WS-SMP-NOME.                            
045800     MOVE WS-C-SALDO(WS-IX-T)  TO WS-SMP-IMPORTO.                         
045900     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 1.                
046000     ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-PASSIVO.                           
046100     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
046200 3200-RIGA-PASSIVO-EX.                                                    
046300     EXIT.                                                                
046400*                                                                         
046500 3300-RIGA-PATRIMONIO.                                                    
046600     IF WS-C-TIPO(WS-IX-T) NOT = 'Q'                                      
046700         GO TO 3300-RIGA-PATRIMONIO-EX                                    
046800     END-IF.                                                              
046900     IF WS-C-SALDO(WS-IX-T) = ZERO                                        
047000         GO TO 3300-RIGA-PATRIMONIO-EX                                    
047100     END-IF.                                                              
047200     MOVE SPACES TO WS-RIGA-DETT-SEMPLICE.                                
047300     MOVE WS-C-CODICE(WS-IX-T) TO WS-SMP-CODICE.                          
047400     MOVE WS-C-NOME(WS-IX-T)   TO WS-SMP-NOME.                            
047500     MOVE WS-C-SALDO(WS-IX-T)  TO WS-SMP-IMPORTO.                         
047600     WRITE RIGA-STAMPA FROM WS-RIGA-DETT-SEMPLICE AFTER 1.                
047700     ADD WS-C-SALDO(WS-IX-T) TO WS-TOT-PATRIMONIO.                        
047800     ADD 1 TO WS-CTR-RIGHE-STAMPATE.                                      
047900 3300-RIGA-PATRIMONIO-EX.                                                 
048000     EXIT.                                                                
048100*                                                                         
048200*   INTESTAZIONE DI PAGINA COMUNE, RIPRESA DALLA VECCHIA                  
048300*   HEADING-ROUTINE DEL PROSPETTO CLIENTI (SALTO PAGINA +                 
048400*   TITOLO + RIGA COLONNE).                                               
048500 8000-INTESTAZIONE.                                                       
048600     ADD 1 TO WS-PAGINA.                                                  
048700     MOVE WS-PAGINA TO WS-INT-PAGINA.                                     
048800     WRITE RIGA-STAMPA FROM WS-RIGA-INTESTAZIONE-1 AFTER PAGE.            
048900     WRITE RIGA-STAMPA FROM WS-RIGA-INTESTAZIONE-2 AFTER 1.               
049000     WRITE RIGA-STAMPA FROM WS-RIGA-INTESTAZIONE-3 AFTER 2.               
049100 8000-INTESTAZIONE-EX.                                                    
049200     EXIT.                                                                
049300*                                                                         
049400 8900-STAMPA-CONTATORI.                                                   
049500     DISPLAY 'STAMPBIL - CONTI CARICATI:  ' WS-CTR-CONTI.                 
049600     DISPLAY 'STAMPBIL - RIGHE STAMPATE:  ' WS-CTR-RIGHE-STAMPATE.        
049700 8900-STAMPA-CONTATORI-EX.                                                
049800     EXIT.                                                                
049900*                                                                         
050000 9000-FINE.                                                               
050100     DISPLAY 'STAMPBIL - FINE ELABORAZIONE'.                              
050200     STOP RUN.                                                            
050300 9000-FINE-EX.                                                            
050400     EXIT.                                                                
