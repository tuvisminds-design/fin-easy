000100*----------------------------------------------------------------         
000200*   FD_TRNLINE.CPY                                                        
000300*   RIGA DI DETTAGLIO PRIMA NOTA - UNA RIGA DARE O AVERE PER              
000400*   CONTO. OGNI TESTATA PRIMA NOTA HA SEMPRE DUE RIGHE.                   
000500*----------------------------------------------------------------         
000600 01  FD-RIGA-PRIMANOTA.                                                   
000700     05  FD-RIGA-NUMERO-PN         PIC X(15).                             
000800     05  FD-RIGA-CONTO             PIC X(04).                             
000900     05  FD-RIGA-DARE              PIC S9(13)V99.                         
001000     05  FD-RIGA-AVERE             PIC S9(13)V99.                         
001100     05  FD-RIGA-DESCRIZIONE       PIC X(70).                             
001200     05  FILLER                    PIC X(09).                             
001300*----------------------------------------------------------------         
001400*   VISTA DI CONFRONTO DUPLICATI: DARE+AVERE+CONTO IN UN'UNICA            
001500*   CHIAVE DI 34 BYTE, USATA DAL CONTROLLO ANOMALIE (CONTROLLI).          
001600*----------------------------------------------------------------         
001700 01  FD-RIGA-CHIAVE-DUP REDEFINES FD-RIGA-PRIMANOTA.                      
001800     05  FD-DUP-CONTO              PIC X(04).                             
001900     05  FD-DUP-DARE               PIC S9(13)V99.                         
002000     05  FD-DUP-AVERE              PIC S9(13)V99.                         
002100     05  FILLER                    PIC X(94).                             
