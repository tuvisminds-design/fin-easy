000100****************************************************************          
000200*   PROGRAM-ID.  GENPRINOT                                                
000300*   AUTHOR.      R. BOTTO                                                 
000400*   INSTALLATION. STUDIO CONTABILE BOTTO - ELAB. DATI                     
000500*   DATE-WRITTEN. 15/03/1987                                              
000600*   DATE-COMPILED.                                                        
000700*   SECURITY.    INTERNO - USO RISERVATO STUDIO                           
000800****************************************************************          
000900*   STORIA DELLE MODIFICHE                                                
001000*   --------------------------------------------------------              
001100*   15/03/87  RB  SCRITTURA ORIGINALE. GENERA LA PRIMA NOTA A             
001200*                 PARTITA DOPPIA DAI MOVIMENTI GREZZI IMPORTATI           
001300*                 E AGGIORNA I SALDI DEI CONTI.                           
001400*   02/09/87  RB  AGGIUNTA LA TABELLA PAROLE CHIAVE PER LA                
001500*                 CATEGORIZZAZIONE AUTOMATICA (RICH. SIG. BOTTO)          
001600*   21/01/88  RB  CORRETTO CALCOLO PROGRESSIVO PRIMA NOTA - NON           
001700*                 TENEVA CONTO DELLE REGISTRAZIONI GIA' SU FILE.          
001800*   11/07/89  RB  CONTO DI RIPIEGO 5100 QUANDO IL CONTO DERIVATO          
001900*                 DALLA CATEGORIA NON ESISTE IN ANAGRAFICA.               
002000*   30/11/90  MB  AGGIUNTA GESTIONE RETTIFICHE (SCRITTURE DI              
002100*                 ASSESTAMENTO) DA CARTELLINO PARAMETRI.                  
002200*   14/02/92  RB  RIVISTO ARROTONDAMENTO IMPORTI - NESSUN                 
002300*                 ARROTONDAMENTO IN FASE DI REGISTRAZIONE.                
002400*   19/08/94  MB  TABELLA CONTI PORTATA A 50 POSIZIONI PER                
002500*                 CAPIENZA FUTURA PIANO DEI CONTI.                        
002600*   06/03/96  RB  AGGIUNTO CONTROLLO PAREGGIO DARE/AVERE PRIMA            
002700*                 DELLA SCRITTURA SU FILE PRIMANOTA.                      
002800*   23/09/98  MB  VERIFICATO TRATTAMENTO ANNO 2000 SU CHIAVE              
002900*                 DATA AAAAMMGG - NESSUNA MODIFICA NECESSARIA.            
003000*   04/01/99  MB  RIPROVA VERIFICA Y2K SU FILE PROD. - OK.                
003100*   17/05/01  RB  ALLINEATA LUNGHEZZA CAMPO ORIGINE MOVIMENTO A           
003200*                 10 CARATTERI (RICH. TICKET DP-114).                     
003300*   28/10/03  GC  AGGIUNTO LIMITE OPZIONALE NUMERO MOVIMENTI DA           
003400*                 ELABORARE PER TEST DI CARICO (TICKET DP-201).           
003500*   19/04/05  GC  SCORPORATI I CICLI DI RICERCA IN TABELLA IN             
003600*                 PARAGRAFI SEPARATI (STD. DI PROGRAMMAZIONE              
003700*                 REPARTO - TICKET DP-233).                               
003800****************************************************************          
003900       IDENTIFICATION DIVISION.                                           
004000       PROGRAM-ID.    GENPRINOT.                                          
004100       AUTHOR.        R. BOTTO.                                           
004200       INSTALLATION.  STUDIO CONTABILE BOTTO.                             
004300       DATE-WRITTEN.  15/03/1987.                                         
004400       DATE-COMPILED.                                                     
004500       SECURITY.      INTERNO - USO RISERVATO STUDIO.                     
004600****************************************************************          
004700       ENVIRONMENT DIVISION.                                              
004800       CONFIGURATION SECTION.                                             
004900       SOURCE-COMPUTER.  IBM-AS400.                                       
005000       OBJECT-COMPUTER.  IBM-AS400.                                       
005100       SPECIAL-NAMES.                                                     
005200           C01 IS TOP-OF-FORM                                             
005300           UPSI-0 ON  STATUS IS WS-UPSI-VERBOSO-ON                        
005400                  OFF STATUS IS WS-UPSI-VERBOSO-OFF.                      
005500       INPUT-OUTPUT SECTION.                                              
005600       FILE-CONTROL.                                                      
005700           SELECT F-CONTI      ASSIGN TO DISK-CONTI                       
005800               ORGANIZATION IS SEQUENTIAL                                 
005900               ACCESS MODE IS SEQUENTIAL                                  
006000               FILE STATUS IS FS-CONTI.                                   
006100           SELECT F-MOVIMENTI  ASSIGN TO DISK-MOVIM                       
006200               ORGANIZATION IS SEQUENTIAL                                 
006300               ACCESS MODE IS SEQUENTIAL                                  
006400               FILE STATUS IS FS-MOVIMENTI.                               
006500           SELECT F-PRIMANOTA  ASSIGN TO DISK-PRINOT                      
006600               ORGANIZATION IS SEQUENTIAL                                 
006700               ACCESS MODE IS SEQUENTIAL                                  
006800               FILE STATUS IS FS-PRIMANOTA.                               
006900           SELECT F-RIGHE-PN   ASSIGN TO DISK-RIGHEPN                     
007000               ORGANIZATION IS SEQUENTIAL                                 
007100               ACCESS MODE IS SEQUENTIAL                                  
007200               FILE STATUS IS FS-RIGHE-PN.                                
007300*                                                                         
007400       DATA DIVISION.                                                     
007500       FILE SECTION.                                                      
007600       FD  F-CONTI                                                        
007700           LABEL RECORDS ARE STANDARD                                     
007800           RECORD CONTAINS 60 CHARACTERS.                                 
007900       COPY FD_ACCOUNT.                                                   
008000*                                                                         
008100       FD  F-MOVIMENTI                                                    
008200           LABEL RECORDS ARE STANDARD                                     
008300           RECORD CONTAINS 152 CHARACTERS.                                
008400       COPY FD_RAWTRAN.                                                   
008500*                                                                         
008600       FD  F-PRIMANOTA                                                    
008700           LABEL RECORDS ARE STANDARD                                     
008800           RECORD CONTAINS 140 CHARACTERS.                                
008900       COPY FD_JRNHDR.                                                    
009000*                                                                         
009100       FD  F-RIGHE-PN                                                     
009200           LABEL RECORDS ARE STANDARD                                     
009300           RECORD CONTAINS 128 CHARACTERS.                                
009400       COPY FD_TRNLINE.                                                   
009500*                                                                         
009600       WORKING-STORAGE SECTION.                                           
009700*                                                                         
009800       01  PROGRAM-INDICATOR-SWITCHES.                                    
009900           05  WS-UPSI-VERBOSO-ON        PIC X(3) VALUE 'NO '.            
010000           05  WS-UPSI-VERBOSO-OFF       PIC X(3) VALUE 'YES'.            
010100           05  SW-FINE-CONTI             PIC X(3) VALUE 'NO '.            
010200               88  EOF-CONTI                       VALUE 'YES'.           
010300           05  SW-FINE-MOVIMENTI         PIC X(3) VALUE 'NO '.            
010400               88  EOF-MOVIMENTI                    VALUE 'YES'.          
010500           05  SW-FINE-PRIMANOTA         PIC X(3) VALUE 'NO '.            
010600               88  EOF-PRIMANOTA                    VALUE 'YES'.          
010700           05  SW-TROVATO-PAROLA         PIC X(3) VALUE 'NO '.            
010800               88  TROVATA-PAROLA                   VALUE 'YES'.          
010900           05  SW-TROVATO-CONTO          PIC X(3) VALUE 'NO '.            
011000               88  TROVATO-IL-CONTO                 VALUE 'YES'.          
011100           05  SW-TROVATA-DATA           PIC X(3) VALUE 'NO '.            
011200               88  TROVATA-LA-DATA                  VALUE 'YES'.          
011300*                                                                         
011400       01  WS-TABELLA-CONTI.                                              
011500           05  WS-CONTO-ENTRY OCCURS 50 TIMES                             
011600                               INDEXED BY WS-IX-CONTO.                    
011700               10  WS-C-CODICE           PIC X(04).                       
011800               10  WS-C-NOME             PIC X(30).                       
011900               10  WS-C-TIPO             PIC X(01).                       
012000               10  WS-C-SALDO            PIC S9(13)V99.                   
012100       01  WS-NUM-CONTI                  PIC 9(04) COMP.                  
012200*                                                                         
012300       01  WS-TABELLA-MOVIMENTI.                                          
012400           05  WS-MOV-ENTRY OCCURS 2000 TIMES                             
012500                             INDEXED BY WS-IX-MOV.                        
012600               10  WS-M-ORIGINE          PIC X(10).                       
012700               10  WS-M-DATA             PIC 9(08).                       
012800               10  WS-M-IMPORTO          PIC S9(13)V99.                   
012900               10  WS-M-DESCRIZIONE      PIC X(60).                       
013000               10  WS-M-ELABORATO        PIC X(01).                       
013100               10  WS-M-CATEGORIA        PIC X(30).                       
013200               10  WS-M-CONTO            PIC X(04).                       
013300               10  WS-M-NUMPN            PIC X(15).                       
013400       01  WS-NUM-MOVIMENTI              PIC 9(04) COMP.                  
013500*                                                                         
013600       01  WS-TABELLA-DATE-PN.                                            
013700           05  WS-DATA-ENTRY OCCURS 500 TIMES                             
013800                              INDEXED BY WS-IX-DATA.                      
013900               10  WS-D-DATA             PIC 9(08).                       
014000               10  WS-D-CONTA            PIC 9(03) COMP.                  
014100       01  WS-NUM-DATE-PN                PIC 9(03) COMP.                  
014200*                                                                         
014300       01  WS-TABELLA-PAROLE-CHIAVE.                                      
014400           05  WS-PAROLA-ENTRY OCCURS 6 TIMES                             
014500                                INDEXED BY WS-IX-PAR.                     
014600               10  WS-PAROLA             PIC X(12).                       
014700               10  WS-PAROLA-LEN         PIC 9(02) COMP.                  
014800               10  WS-PAROLA-CAT         PIC X(20).                       
014900               10  WS-PAROLA-CONTO       PIC X(04).                       
015000*                                                                         
015100       01  WS-CONTATORI.                                                  
015200           05 WS-CTR-LETTI-MOV PIC 9(05) COMP VALUE ZERO.                 
015300           05 WS-CTR-ELABORATI PIC 9(05) COMP VALUE ZERO.                 
015400           05 WS-CTR-SALTATI PIC 9(05) COMP VALUE ZERO.                   
015500           05 WS-CTR-SCRITTI-PN PIC 9(05) COMP VALUE ZERO.                
015600           05 WS-LIMITE-MOVIMENTI PIC 9(05) COMP VALUE ZERO.              
015700           05  WS-LIMITE-ED              PIC 9(05) VALUE ZERO.            
015800*                                                                         
015900       01  WS-CAMPI-CATEGORIZZAZIONE.                                     
016000           05  WS-DESC-MAIUSC            PIC X(60).                       
016100           05  WS-TALLY                  PIC 9(04) COMP.                  
016200           05  WS-TALLY-TOT              PIC 9(04) COMP.                  
016300           05  WS-MOV-CATEGORIA-WK       PIC X(30).                       
016400           05  WS-MOV-TIPO-WK            PIC X(01).                       
016500           05  WS-MOV-CONTO-WK           PIC X(04).                       
016600*                                                                         
016700       01  WS-CAMPI-REGISTRAZIONE.                                        
016800           05  WS-LIN1-CONTO             PIC X(04).                       
016900           05 WS-LIN1-DARE PIC S9(13)V99 VALUE ZERO.                      
017000           05 WS-LIN1-AVERE PIC S9(13)V99 VALUE ZERO.                     
017100           05  WS-LIN1-DESC              PIC X(70).                       
017200           05  WS-LIN2-CONTO             PIC X(04).                       
017300           05 WS-LIN2-DARE PIC S9(13)V99 VALUE ZERO.                      
017400           05 WS-LIN2-AVERE PIC S9(13)V99 VALUE ZERO.                     
017500           05  WS-LIN2-DESC              PIC X(70).                       
017600           05  WS-TOT-DARE               PIC S9(13)V99 VALUE ZERO.        
017700           05  WS-TOT-AVERE              PIC S9(13)V99 VALUE ZERO.        
017800           05  WS-DATA-REG               PIC 9(08).                       
017900           05  WS-DESC-TESTATA           PIC X(70).                       
018000           05  WS-RIF-TESTATA            PIC X(40).                       
018100           05  WS-IMPORTO-ASS            PIC S9(13)V99.                   
018200           05  WS-NUM-PN-WK              PIC X(15).                       
018300           05  WS-PROGR-WK               PIC 9(03).                       
018400           05  WS-PROGR-ED               PIC 9(03).                       
018500*                                                                         
018600       01  WS-PARAM-RETTIFICA.                                            
018700           05  WS-PARM-RIGA              PIC X(80) VALUE SPACES.          
018800           05  WS-PARM-DATA              PIC 9(08).                       
018900           05  WS-PARM-DESC              PIC X(30).                       
019000           05  WS-PARM-CONTO             PIC X(04).                       
019100           05  WS-PARM-IMPORTO           PIC S9(09)V99.                   
019200           05  WS-PARM-LATO              PIC X(01).                       
019300*                                                                         
019400*   VISTA DI SCOMPOSIZIONE DELLA RIGA PARAMETRO RETTIFICA                 
019500*   (POSIZIONI FISSE: DATA(8) DESC(30) CONTO(4) IMP(11) LATO(1))          
019600       01  WS-PARM-RIVISTA REDEFINES WS-PARAM-RIGA.                       
019700           05  WS-PARM-R-DATA            PIC 9(08).                       
019800           05  WS-PARM-R-DESC            PIC X(30).                       
019900           05  WS-PARM-R-CONTO           PIC X(04).                       
020000           05  WS-PARM-R-IMPORTO         PIC 9(09)V99.                    
020100           05  WS-PARM-R-SEGNO           PIC X(01).                       
020200           05  WS-PARM-R-LATO            PIC X(01).                       
020300           05  FILLER                    PIC X(25).                       
020400*                                                                         
020500       01  WS-OFFSET-CONTO               PIC X(04).                       
020600       77  WS-CONTO-OFFSET-ASS-ESP       PIC X(04) VALUE '3100'.          
020700       77  WS-CONTO-CASSA                PIC X(04) VALUE '1000'.          
020800       77  WS-MSG-ERRORE                 PIC X(60).                       
020900*                                                                         
021000****************************************************************          
021100       PROCEDURE DIVISION.                                                
021200****************************************************************          
021300       0000-INIZIO.                                                       
021400           DISPLAY 'GENPRINOT - GENERAZIONE PRIMA NOTA - INIZIO'.         
021500           PERFORM 0100-APRI-E-CARICA-CONTI                               
021600              THRU 0100-APRI-E-CARICA-CONTI-EX.                           
021700           PERFORM 0200-CARICA-CONTATORI-DATA                             
021800              THRU 0200-CARICA-CONTATORI-DATA-EX.                         
021900           PERFORM 0300-CARICA-MOVIMENTI                                  
022000              THRU 0300-CARICA-MOVIMENTI-EX.                              
022100           PERFORM 0500-CARICA-PAROLE-CHIAVE                              
022200              THRU 0500-CARICA-PAROLE-CHIAVE-EX.                          
022300           ACCEPT WS-LIMITE-ED FROM CONSOLE.                              
022400           MOVE WS-LIMITE-ED TO WS-LIMITE-MOVIMENTI.                      
022500           ACCEPT WS-PARM-RIGA FROM CONSOLE.                              
022600           PERFORM 1000-ELABORA-MOVIMENTO                                 
022700              THRU 1000-ELABORA-MOVIMENTO-EX                              
022800              VARYING WS-IX-MOV FROM 1 BY 1                               
022900              UNTIL WS-IX-MOV > WS-NUM-MOVIMENTI.                         
023000           IF WS-PARM-RIGA NOT EQUAL SPACES                               
023100               PERFORM 7500-RETTIFICA THRU 7500-RETTIFICA-EX              
023200           END-IF.                                                        
023300           PERFORM 8000-RISCRIVI-MOVIMENTI                                
023400              THRU 8000-RISCRIVI-MOVIMENTI-EX.                            
023500           PERFORM 8100-RISCRIVI-CONTI                                    
023600              THRU 8100-RISCRIVI-CONTI-EX.                                
023700           PERFORM 8900-STAMPA-CONTATORI                                  
023800              THRU 8900-STAMPA-CONTATORI-EX.                              
023900           PERFORM 9000-FINE THRU 9000-FINE-EX.                           
024000*                                                                         
024100       0100-APRI-E-CARICA-CONTI.                                          
024200           OPEN INPUT F-CONTI.                                            
024300           IF FS-CONTI NOT = '00'                                         
024400               DISPLAY 'GENPRINOT - ANAGRAFICA CONTI NON TROVATA'         
024500               PERFORM 9000-FINE THRU 9000-FINE-EX                        
024600           END-IF.                                                        
024700           MOVE ZERO TO WS-NUM-CONTI.                                     
024800           PERFORM 0110-LEGGI-CONTO THRU 0110-LEGGI-CONTO-EX              
024900               UNTIL EOF-CONTI.                                           
025000           CLOSE F-CONTI.                                                 
025100       0100-APRI-E-CARICA-CONTI-EX.                                       
025200           EXIT.                                                          
025300*                                                                         
025400       0110-LEGGI-CONTO.                                                  
025500           READ F-CONTI                                                   
025600               AT END MOVE 'YES' TO SW-FINE-CONTI                         
025700               NOT AT END                                                 
025800                   ADD 1 TO WS-NUM-CONTI                                  
025900                   SET WS-IX-CONTO TO WS-NUM-CONTI                        
026000                   MOVE FD-CONTO-CODICE TO                                
026100                       WS-C-CODICE(WS-IX-CONTO)                           
026200                   MOVE FD-CONTO-NOME   TO WS-C-NOME(WS-IX-CONTO)         
026300                   MOVE FD-CONTO-TIPO   TO WS-C-TIPO(WS-IX-CONTO)         
026400                   MOVE FD-CONTO-SALDO  TO WS-C-SALDO(WS-IX-CONTO)        
026500           END-READ.                                                      
026600       0110-LEGGI-CONTO-EX.                                               
026700           EXIT.                                                          
026800*                                                                         
026900*   CARICA IL PROGRESSIVO GIA' PRESENTE SU FILE PRIMANOTA PER             
027000*   OGNI DATA, IN MODO CHE LA NUMERAZIONE JE-AAAAMMGG-NNN                 
027100*   PROSEGUA CORRETTAMENTE FRA UNA ELABORAZIONE E L'ALTRA.                
027200       0200-CARICA-CONTATORI-DATA.                                        
027300           MOVE ZERO TO WS-NUM-DATE-PN.                                   
027400           OPEN INPUT F-PRIMANOTA.                                        
027500           IF FS-PRIMANOTA = '00'                                         
027600               PERFORM 0210-LEGGI-TESTATA THRU                            
027700                   0210-LEGGI-TESTATA-EX                                  
027800                   UNTIL EOF-PRIMANOTA                                    
027900               CLOSE F-PRIMANOTA                                          
028000           ELSE                                                           
028100               MOVE 'NO ' TO SW-FINE-PRIMANOTA                            
028200           END-IF.                                                        
028300       0200-CARICA-CONTATORI-DATA-EX.                                     
028400           EXIT.                                                          
028500*                                                                         
028600       0210-LEGGI-TESTATA.                                                
028700           READ F-PRIMANOTA                                               
028800               AT END MOVE 'YES' TO SW-FINE-PRIMANOTA                     
028900               NOT AT END                                                 
029000                   PERFORM 0220-INCREMENTA-DATA                           
029100                      THRU 0220-INCREMENTA-DATA-EX                        
029200           END-READ.                                                      
029300       0210-LEGGI-TESTATA-EX.                                             
029400           EXIT.                                                          
029500*                                                                         
029600       0220-INCREMENTA-DATA.                                              
029700           MOVE 'NO ' TO SW-TROVATA-DATA.                                 
029800           PERFORM 0221-TEST-DATA-TESTATA THRU                            
029900               0221-TEST-DATA-TESTATA-EX                                  
030000               VARYING WS-IX-DATA FROM 1 BY 1                             
030100               UNTIL WS-IX-DATA > WS-NUM-DATE-PN                          
030200                  OR TROVATA-LA-DATA.                                     
030300           IF NOT TROVATA-LA-DATA                                         
030400               ADD 1 TO WS-NUM-DATE-PN                                    
030500               SET WS-IX-DATA TO WS-NUM-DATE-PN                           
030600               MOVE FD-PN-DATA TO WS-D-DATA(WS-IX-DATA)                   
030700               MOVE 1 TO WS-D-CONTA(WS-IX-DATA)                           
030800           END-IF.                                                        
030900       0220-INCREMENTA-DATA-EX.                                           
031000           EXIT.                                                          
031100*                                                                         
031200       0221-TEST-DATA-TESTATA.                                            
031300           IF WS-D-DATA(WS-IX-DATA) = FD-PN-DATA                          
031400               ADD 1 TO WS-D-CONTA(WS-IX-DATA)                            
031500               MOVE 'YES' TO SW-TROVATA-DATA                              
031600           END-IF.                                                        
031700       0221-TEST-DATA-TESTATA-EX.                                         
031800           EXIT.                                                          
031900*                                                                         
032000       0300-CARICA-MOVIMENTI.                                             
032100           MOVE ZERO TO WS-NUM-MOVIMENTI.                                 
032200           OPEN INPUT F-MOVIMENTI.                                        
032300           PERFORM 0310-LEGGI-MOVIMENTO THRU                              
032400               0310-LEGGI-MOVIMENTO-EX                                    
032500               UNTIL EOF-MOVIMENTI.                                       
032600           CLOSE F-MOVIMENTI.                                             
032700       0300-CARICA-MOVIMENTI-EX.                                          
032800           EXIT.                                                          
032900*                                                                         
033000       0310-LEGGI-MOVIMENTO.                                              
033100           READ F-MOVIMENTI                                               
033200               AT END MOVE 'YES' TO SW-FINE-MOVIMENTI                     
033300               NOT AT END                                                 
033400                   ADD 1 TO WS-CTR-LETTI-MOV                              
033500                   IF FD-MOV-ELABORATO = 'N'                              
033600                       AND (WS-LIMITE-MOVIMENTI = ZERO                    
033700                          OR WS-NUM-MOVIMENTI <                           
033800                              WS-LIMITE-MOVIMENTI)                        
033900                       ADD 1 TO WS-NUM-MOVIMENTI                          
034000                       SET WS-IX-MOV TO WS-NUM-MOVIMENTI                  
034100                       MOVE FD-MOV-ORIGINE                                
034200                           TO WS-M-ORIGINE(WS-IX-MOV)                     
034300                       MOVE FD-MOV-DATA TO WS-M-DATA(WS-IX-MOV)           
034400                       MOVE FD-MOV-IMPORTO TO                             
034500                           WS-M-IMPORTO(WS-IX-MOV)                        
034600                       MOVE FD-MOV-DESCRIZIONE                            
034700                           TO WS-M-DESCRIZIONE(WS-IX-MOV)                 
034800                       MOVE 'N' TO WS-M-ELABORATO(WS-IX-MOV)              
034900                   END-IF                                                 
035000           END-READ.                                                      
035100       0310-LEGGI-MOVIMENTO-EX.                                           
035200           EXIT.                                                          
035300*                                                                         
035400       0500-CARICA-PAROLE-CHIAVE.                                         
035500           MOVE 'RENT'         TO WS-PAROLA(1).                           
035600           MOVE 4              TO WS-PAROLA-LEN(1).                       
035700           MOVE 'Rent Expense' TO WS-PAROLA-CAT(1).                       
035800           MOVE '5300'         TO WS-PAROLA-CONTO(1).                     
035900           MOVE 'UTILITY'          TO WS-PAROLA(2).                       
036000           MOVE 7                  TO WS-PAROLA-LEN(2).                   
036100           MOVE 'Utilities Expense' TO WS-PAROLA-CAT(2).                  
036200           MOVE '5400'             TO WS-PAROLA-CONTO(2).                 
036300           MOVE 'SALARY'           TO WS-PAROLA(3).                       
036400           MOVE 6                  TO WS-PAROLA-LEN(3).                   
036500           MOVE 'Salaries & Wages' TO WS-PAROLA-CAT(3).                   
036600           MOVE '5200'             TO WS-PAROLA-CONTO(3).                 
036700           MOVE 'MARKETING'         TO WS-PAROLA(4).                      
036800           MOVE 9                   TO WS-PAROLA-LEN(4).                  
036900           MOVE 'Marketing Expense' TO WS-PAROLA-CAT(4).                  
037000           MOVE '5500'              TO WS-PAROLA-CONTO(4).                
037100           MOVE 'OFFICE'              TO WS-PAROLA(5).                    
037200           MOVE 6                     TO WS-PAROLA-LEN(5).                
037300           MOVE 'Operating Expenses'  TO WS-PAROLA-CAT(5).                
037400           MOVE '5100'                TO WS-PAROLA-CONTO(5).              
037500           MOVE 'SUPPLY'              TO WS-PAROLA(6).                    
037600           MOVE 6                     TO WS-PAROLA-LEN(6).                
037700           MOVE 'Operating Expenses'  TO WS-PAROLA-CAT(6).                
037800           MOVE '5100'                TO WS-PAROLA-CONTO(6).              
037900       0500-CARICA-PAROLE-CHIAVE-EX.                                      
038000           EXIT.                                                          
038100*                                                                         
038200       1000-ELABORA-MOVIMENTO.                                            
038300           IF WS-M-IMPORTO(WS-IX-MOV) = ZERO                              
038400               GO TO 1000-ELABORA-MOVIMENTO-EX                            
038500           END-IF.                                                        
038600           PERFORM 2000-CATEGORIZZA THRU 2000-CATEGORIZZA-EX.             
038700           PERFORM 2200-VERIFICA-CONTO THRU                               
038800               2200-VERIFICA-CONTO-EX.                                    
038900           PERFORM 3000-COSTRUISCI-RIGHE THRU                             
039000               3000-COSTRUISCI-RIGHE-EX.                                  
039100           MOVE WS-M-DATA(WS-IX-MOV) TO WS-DATA-REG.                      
039200           STRING 'Auto-generated from '  DELIMITED BY SIZE               
039300                  WS-M-ORIGINE(WS-IX-MOV) DELIMITED BY SPACE              
039400                  INTO WS-RIF-TESTATA.                                    
039500           STRING WS-MOV-CATEGORIA-WK DELIMITED BY SPACE                  
039600                  ': '                 DELIMITED BY SIZE                  
039700                  WS-M-DESCRIZIONE(WS-IX-MOV) DELIMITED BY SIZE           
039800                  INTO WS-DESC-TESTATA.                                   
039900           PERFORM 4000-VALIDA-PAREGGIO THRU                              
040000               4000-VALIDA-PAREGGIO-EX.                                   
040100           IF WS-TOT-DARE NOT EQUAL WS-TOT-AVERE                          
040200               DISPLAY                                                    
040300                   'GENPRINOT - SCRITT. NON IN PAREGGIO - SALTATA'        
040400               ADD 1 TO WS-CTR-SALTATI                                    
040500               GO TO 1000-ELABORA-MOVIMENTO-EX                            
040600           END-IF.                                                        
040700           PERFORM 5000-NUMERA-PRIMANOTA THRU                             
040800               5000-NUMERA-PRIMANOTA-EX.                                  
040900           PERFORM 6000-SCRIVI-PRIMANOTA THRU                             
041000               6000-SCRIVI-PRIMANOTA-EX.                                  
041100           PERFORM 7000-AGGIORNA-SALDO THRU                               
041200               7000-AGGIORNA-SALDO-EX.                                    
041300           MOVE 'Y' TO WS-M-ELABORATO(WS-IX-MOV).                         
041400           MOVE WS-MOV-CATEGORIA-WK TO WS-M-CATEGORIA(WS-IX-MOV).         
041500           MOVE WS-MOV-CONTO-WK     TO WS-M-CONTO(WS-IX-MOV).             
041600           MOVE WS-NUM-PN-WK        TO WS-M-NUMPN(WS-IX-MOV).             
041700           ADD 1 TO WS-CTR-ELABORATI.                                     
041800       1000-ELABORA-MOVIMENTO-EX.                                         
041900           EXIT.                                                          
042000*                                                                         
042100       2000-CATEGORIZZA.                                                  
042200           MOVE WS-M-DESCRIZIONE(WS-IX-MOV) TO WS-DESC-MAIUSC.            
042300           INSPECT WS-DESC-MAIUSC                                         
042400               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
042500                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
042600           MOVE ZERO TO WS-TALLY-TOT.                                     
042700           MOVE ZERO TO WS-TALLY.                                         
042800           INSPECT WS-DESC-MAIUSC TALLYING WS-TALLY                       
042900               FOR ALL 'SALE'.                                            
043000           ADD WS-TALLY TO WS-TALLY-TOT.                                  
043100           MOVE ZERO TO WS-TALLY.                                         
043200           INSPECT WS-DESC-MAIUSC TALLYING WS-TALLY FOR ALL               
043300               'REVENUE'.                                                 
043400           ADD WS-TALLY TO WS-TALLY-TOT.                                  
043500           MOVE ZERO TO WS-TALLY.                                         
043600           INSPECT WS-DESC-MAIUSC TALLYING WS-TALLY FOR ALL               
043700               'INCOME'.                                                  
043800           ADD WS-TALLY TO WS-TALLY-TOT.                                  
043900           MOVE ZERO TO WS-TALLY.                                         
044000           INSPECT WS-DESC-MAIUSC TALLYING WS-TALLY                       
044100               FOR ALL 'PAYMENT RECEIVED'.                                
044200           ADD WS-TALLY TO WS-TALLY-TOT.                                  
044300           IF WS-TALLY-TOT > ZERO                                         
044400               MOVE 'Sales Revenue' TO WS-MOV-CATEGORIA-WK                
044500               MOVE 'R'             TO WS-MOV-TIPO-WK                     
044600               MOVE '4000'          TO WS-MOV-CONTO-WK                    
044700           ELSE                                                           
044800               PERFORM 2100-CERCA-PAROLA-CHIAVE                           
044900                  THRU 2100-CERCA-PAROLA-CHIAVE-EX                        
045000           END-IF.                                                        
045100       2000-CATEGORIZZA-EX.                                               
045200           EXIT.                                                          
045300*                                                                         
045400       2100-CERCA-PAROLA-CHIAVE.                                          
045500           MOVE 'NO ' TO SW-TROVATO-PAROLA.                               
045600           PERFORM 2110-TEST-PAROLA THRU 2110-TEST-PAROLA-EX              
045700               VARYING WS-IX-PAR FROM 1 BY 1                              
045800               UNTIL WS-IX-PAR > 6 OR TROVATA-PAROLA.                     
045900           IF NOT TROVATA-PAROLA                                          
046000               MOVE 'Uncategorized' TO WS-MOV-CATEGORIA-WK                
046100               MOVE 'E'             TO WS-MOV-TIPO-WK                     
046200               MOVE '5100'          TO WS-MOV-CONTO-WK                    
046300           END-IF.                                                        
046400       2100-CERCA-PAROLA-CHIAVE-EX.                                       
046500           EXIT.                                                          
046600*                                                                         
046700       2110-TEST-PAROLA.                                                  
046800           MOVE ZERO TO WS-TALLY.                                         
046900           INSPECT WS-DESC-MAIUSC TALLYING WS-TALLY                       
047000               FOR ALL WS-PAROLA(WS-IX-PAR)                               
047100                       (1:WS-PAROLA-LEN(WS-IX-PAR)).                      
047200           IF WS-TALLY > ZERO                                             
047300               MOVE WS-PAROLA-CAT(WS-IX-PAR) TO                           
047400                   WS-MOV-CATEGORIA-WK                                    
047500               MOVE 'E'                        TO WS-MOV-TIPO-WK          
047600               MOVE WS-PAROLA-CONTO(WS-IX-PAR) TO WS-MOV-CONTO-WK         
047700               MOVE 'YES' TO SW-TROVATO-PAROLA                            
047800           END-IF.                                                        
047900       2110-TEST-PAROLA-EX.                                               
048000           EXIT.                                                          
048100*                                                                         
048200*   IL CODICE DERIVATO DALLA CATEGORIA DEVE ESISTERE IN                   
048300*   ANAGRAFICA; SE NON C'E' SI RICADE SU 5100 (RICH. 11/07/89).           
048400       2200-VERIFICA-CONTO.                                               
048500           MOVE 'NO ' TO SW-TROVATO-CONTO.                                
048600           PERFORM 2210-TEST-CONTO-MOV THRU                               
048700               2210-TEST-CONTO-MOV-EX                                     
048800               VARYING WS-IX-CONTO FROM 1 BY 1                            
048900               UNTIL WS-IX-CONTO > WS-NUM-CONTI                           
049000                  OR TROVATO-IL-CONTO.                                    
049100           IF NOT TROVATO-IL-CONTO                                        
049200               MOVE '5100' TO WS-MOV-CONTO-WK                             
049300           END-IF.                                                        
049400       2200-VERIFICA-CONTO-EX.                                            
049500           EXIT.                                                          
049600*                                                                         
049700       2210-TEST-CONTO-MOV.                                               
049800           IF WS-C-CODICE(WS-IX-CONTO) = WS-MOV-CONTO-WK                  
049900               MOVE 'YES' TO SW-TROVATO-CONTO                             
050000           END-IF.                                                        
050100       2210-TEST-CONTO-MOV-EX.                                            
050200           EXIT.                                                          
050300*                                                                         
050400       3000-COSTRUISCI-RIGHE.                                             
050500           MOVE SPACES TO WS-LIN1-DESC WS-LIN2-DESC.                      
050600           IF WS-M-IMPORTO(WS-IX-MOV) > ZERO                              
050700               IF WS-MOV-TIPO-WK = 'R'                                    
050800                   MOVE WS-CONTO-CASSA    TO WS-LIN1-CONTO                
050900                   MOVE WS-M-IMPORTO(WS-IX-MOV) TO WS-LIN1-DARE           
051000                   MOVE ZERO               TO WS-LIN1-AVERE               
051100                   STRING 'Payment received: ' DELIMITED BY SIZE          
051200                          WS-M-DESCRIZIONE(WS-IX-MOV)                     
051300                                              DELIMITED BY SIZE           
051400                          INTO WS-LIN1-DESC                               
051500                   MOVE WS-MOV-CONTO-WK   TO WS-LIN2-CONTO                
051600                   MOVE ZERO               TO WS-LIN2-DARE                
051700                   MOVE WS-M-IMPORTO(WS-IX-MOV) TO WS-LIN2-AVERE          
051800                   MOVE WS-M-DESCRIZIONE(WS-IX-MOV) TO                    
051900                       WS-LIN2-DESC                                       
052000               ELSE                                                       
052100                   MOVE WS-MOV-CONTO-WK   TO WS-LIN1-CONTO                
052200                   MOVE WS-M-IMPORTO(WS-IX-MOV) TO WS-LIN1-DARE           
052300                   MOVE ZERO               TO WS-LIN1-AVERE               
052400                   MOVE WS-M-DESCRIZIONE(WS-IX-MOV) TO                    
052500                       WS-LIN1-DESC                                       
052600                   MOVE WS-CONTO-CASSA    TO WS-LIN2-CONTO                
052700                   MOVE ZERO               TO WS-LIN2-DARE                
052800                   MOVE WS-M-IMPORTO(WS-IX-MOV) TO WS-LIN2-AVERE          
052900                   STRING 'Payment: ' DELIMITED BY SIZE                   
053000                          WS-M-DESCRIZIONE(WS-IX-MOV)                     
053100                                          DELIMITED BY SIZE               
053200                          INTO WS-LIN2-DESC                               
053300               END-IF                                                     
053400           ELSE                                                           
053500               COMPUTE WS-IMPORTO-ASS = ZERO -                            
053600                   WS-M-IMPORTO(WS-IX-MOV)                                
053700               MOVE WS-MOV-CONTO-WK   TO WS-LIN1-CONTO                    
053800               MOVE WS-IMPORTO-ASS     TO WS-LIN1-DARE                    
053900               MOVE ZERO               TO WS-LIN1-AVERE                   
054000               MOVE WS-M-DESCRIZIONE(WS-IX-MOV) TO WS-LIN1-DESC           
054100               MOVE WS-CONTO-CASSA    TO WS-LIN2-CONTO                    
054200               MOVE ZERO               TO WS-LIN2-DARE                    
054300               MOVE WS-IMPORTO-ASS     TO WS-LIN2-AVERE                   
054400               STRING 'Payment: ' DELIMITED BY SIZE                       
054500                      WS-M-DESCRIZIONE(WS-IX-MOV) DELIMITED BY            
054600                          SIZE                                            
054700                      INTO WS-LIN2-DESC                                   
054800           END-IF.                                                        
054900       3000-COSTRUISCI-RIGHE-EX.                                          
055000           EXIT.                                                          
055100*                                                                         
055200       4000-VALIDA-PAREGGIO.                                              
055300           COMPUTE WS-TOT-DARE  = WS-LIN1-DARE  + WS-LIN2-DARE.           
055400           COMPUTE WS-TOT-AVERE = WS-LIN1-AVERE + WS-LIN2-AVERE.          
055500       4000-VALIDA-PAREGGIO-EX.                                           
055600           EXIT.                                                          
055700*                                                                         
055800       5000-NUMERA-PRIMANOTA.                                             
055900           MOVE 'NO ' TO SW-TROVATA-DATA.                                 
056000           PERFORM 5010-TEST-DATA-REG THRU                                
056100               5010-TEST-DATA-REG-EX                                      
056200               VARYING WS-IX-DATA FROM 1 BY 1                             
056300               UNTIL WS-IX-DATA > WS-NUM-DATE-PN                          
056400                  OR TROVATA-LA-DATA.                                     
056500           IF NOT TROVATA-LA-DATA                                         
056600               ADD 1 TO WS-NUM-DATE-PN                                    
056700               SET WS-IX-DATA TO WS-NUM-DATE-PN                           
056800               MOVE WS-DATA-REG TO WS-D-DATA(WS-IX-DATA)                  
056900               MOVE 1 TO WS-D-CONTA(WS-IX-DATA)                           
057000               MOVE 1 TO WS-PROGR-WK                                      
057100           END-IF.                                                        
057200           MOVE WS-PROGR-WK TO WS-PROGR-ED.                               
057300           STRING 'JE-'         DELIMITED BY SIZE                         
057400                  WS-DATA-REG    DELIMITED BY SIZE                        
057500                  '-'            DELIMITED BY SIZE                        
057600                  WS-PROGR-ED    DELIMITED BY SIZE                        
057700                  INTO WS-NUM-PN-WK.                                      
057800       5000-NUMERA-PRIMANOTA-EX.                                          
057900           EXIT.                                                          
058000*                                                                         
058100       5010-TEST-DATA-REG.                                                
058200           IF WS-D-DATA(WS-IX-DATA) = WS-DATA-REG                         
058300               ADD 1 TO WS-D-CONTA(WS-IX-DATA)                            
058400               MOVE WS-D-CONTA(WS-IX-DATA) TO WS-PROGR-WK                 
058500               MOVE 'YES' TO SW-TROVATA-DATA                              
058600           END-IF.                                                        
058700       5010-TEST-DATA-REG-EX.                                             
058800           EXIT.                                                          
058900*                                                                         
059000       6000-SCRIVI-PRIMANOTA.                                             
059100           MOVE WS-NUM-PN-WK   TO FD-PN-NUMERO.                           
059200           MOVE WS-DATA-REG    TO FD-PN-DATA.                             
059300           MOVE WS-DESC-TESTATA TO FD-PN-DESCRIZIONE.                     
059400           MOVE WS-RIF-TESTATA  TO FD-PN-RIFERIMENTO.                     
059500           OPEN EXTEND F-PRIMANOTA.                                       
059600           WRITE FD-TESTATA-PRIMANOTA.                                    
059700           CLOSE F-PRIMANOTA.                                             
059800           MOVE WS-NUM-PN-WK   TO FD-RIGA-NUMERO-PN.                      
059900           MOVE WS-LIN1-CONTO  TO FD-RIGA-CONTO.                          
060000           MOVE WS-LIN1-DARE   TO FD-RIGA-DARE.                           
060100           MOVE WS-LIN1-AVERE  TO FD-RIGA-AVERE.                          
060200           MOVE WS-LIN1-DESC   TO FD-RIGA-DESCRIZIONE.                    
060300           OPEN EXTEND F-RIGHE-PN.                                        
060400           WRITE FD-RIGA-PRIMANOTA.                                       
060500           MOVE WS-LIN2-CONTO  TO FD-RIGA-CONTO.                          
060600           MOVE WS-LIN2-DARE   TO FD-RIGA-DARE.                           
060700           MOVE WS-LIN2-AVERE  TO FD-RIGA-AVERE.                          
060800           MOVE WS-LIN2-DESC   TO FD-RIGA-DESCRIZIONE.                    
060900           WRITE FD-RIGA-PRIMANOTA.                                       
061000           CLOSE F-RIGHE-PN.                                              
061100           ADD 1 TO WS-CTR-SCRITTI-PN.                                    
061200       6000-SCRIVI-PRIMANOTA-EX.                                          
061300           EXIT.                                                          
061400*                                                                         
061500*   AGGIORNAMENTO SALDO A LATO NORMALE: ATTIVITA'/COSTI IN                
061600*   DARE, PASSIVITA'/PATRIMONIO/RICAVI IN AVERE.                          
061700       7000-AGGIORNA-SALDO.                                               
061800           PERFORM 7010-AGGIORNA-UNA-RIGA THRU                            
061900               7010-AGGIORNA-UNA-RIGA-EX                                  
062000               VARYING WS-IX-CONTO FROM 1 BY 1                            
062100               UNTIL WS-IX-CONTO > 2.                                     
062200       7000-AGGIORNA-SALDO-EX.                                            
062300           EXIT.                                                          
062400*                                                                         
062500       7010-AGGIORNA-UNA-RIGA.                                            
062600           IF WS-IX-CONTO = 1                                             
062700               MOVE WS-LIN1-CONTO TO WS-OFFSET-CONTO                      
062800               COMPUTE WS-IMPORTO-ASS = WS-LIN1-DARE -                    
062900                   WS-LIN1-AVERE                                          
063000           ELSE                                                           
063100               MOVE WS-LIN2-CONTO TO WS-OFFSET-CONTO                      
063200               COMPUTE WS-IMPORTO-ASS = WS-LIN2-DARE -                    
063300                   WS-LIN2-AVERE                                          
063400           END-IF.                                                        
063500           MOVE 'NO ' TO SW-TROVATO-CONTO.                                
063600           PERFORM 7011-TEST-CONTO-RIGA THRU                              
063700               7011-TEST-CONTO-RIGA-EX                                    
063800               VARYING WS-IX-MOV FROM 1 BY 1                              
063900               UNTIL WS-IX-MOV > WS-NUM-CONTI                             
064000                  OR TROVATO-IL-CONTO.                                    
064100       7010-AGGIORNA-UNA-RIGA-EX.                                         
064200           EXIT.                                                          
064300*                                                                         
064400       7011-TEST-CONTO-RIGA.                                              
064500           IF WS-C-CODICE(WS-IX-MOV) = WS-OFFSET-CONTO                    
064600               MOVE 'YES' TO SW-TROVATO-CONTO                             
064700               IF WS-C-TIPO(WS-IX-MOV) = 'A' OR 'E'                       
064800                   ADD WS-IMPORTO-ASS TO WS-C-SALDO(WS-IX-MOV)            
064900               ELSE                                                       
065000                   SUBTRACT WS-IMPORTO-ASS                                
065100                       FROM WS-C-SALDO(WS-IX-MOV)                         
065200               END-IF                                                     
065300           END-IF.                                                        
065400       7011-TEST-CONTO-RIGA-EX.                                           
065500           EXIT.                                                          
065600*                                                                         
065700*   SCRITTURA DI RETTIFICA MANUALE, PILOTATA DA CARTELLINO                
065800*   PARAMETRI (SYSIN). CONTO DI CONTROPARTITA: 3100 SE IL                 
065900*   CONTO BERSAGLIO E' ATTIVITA' O COSTO, ALTRIMENTI 1000.                
066000       7500-RETTIFICA.                                                    
066100           MOVE WS-PARM-R-DATA   TO WS-PARM-DATA.                         
066200           MOVE WS-PARM-R-DESC   TO WS-PARM-DESC.                         
066300           MOVE WS-PARM-R-CONTO  TO WS-PARM-CONTO.                        
066400           MOVE WS-PARM-R-IMPORTO TO WS-PARM-IMPORTO.                     
066500           MOVE WS-PARM-R-LATO   TO WS-PARM-LATO.                         
066600           MOVE 'NO ' TO SW-TROVATO-CONTO.                                
066700           MOVE SPACES TO WS-MOV-TIPO-WK.                                 
066800           PERFORM 7501-TEST-CONTO-PARM THRU                              
066900               7501-TEST-CONTO-PARM-EX                                    
067000               VARYING WS-IX-CONTO FROM 1 BY 1                            
067100               UNTIL WS-IX-CONTO > WS-NUM-CONTI                           
067200                  OR TROVATO-IL-CONTO.                                    
067300           IF NOT TROVATO-IL-CONTO                                        
067400               STRING 'GENPRINOT - CONTO RETTIFICA SCONOSCIUTO: '         
067500                      DELIMITED BY SIZE                                   
067600                      WS-PARM-CONTO DELIMITED BY SIZE                     
067700                      INTO WS-MSG-ERRORE                                  
067800               DISPLAY WS-MSG-ERRORE                                      
067900               GO TO 7500-RETTIFICA-EX                                    
068000           END-IF.                                                        
068100           IF WS-MOV-TIPO-WK = 'A' OR WS-MOV-TIPO-WK = 'E'                
068200               MOVE WS-CONTO-OFFSET-ASS-ESP TO WS-OFFSET-CONTO            
068300           ELSE                                                           
068400               MOVE WS-CONTO-CASSA TO WS-OFFSET-CONTO                     
068500           END-IF.                                                        
068600           IF WS-PARM-LATO = 'D'                                          
068700               MOVE WS-PARM-CONTO   TO WS-LIN1-CONTO                      
068800               MOVE WS-PARM-IMPORTO TO WS-LIN1-DARE                       
068900               MOVE ZERO             TO WS-LIN1-AVERE                     
069000               MOVE WS-OFFSET-CONTO TO WS-LIN2-CONTO                      
069100               MOVE ZERO             TO WS-LIN2-DARE                      
069200               MOVE WS-PARM-IMPORTO TO WS-LIN2-AVERE                      
069300           ELSE                                                           
069400               MOVE WS-OFFSET-CONTO TO WS-LIN1-CONTO                      
069500               MOVE WS-PARM-IMPORTO TO WS-LIN1-DARE                       
069600               MOVE ZERO             TO WS-LIN1-AVERE                     
069700               MOVE WS-PARM-CONTO   TO WS-LIN2-CONTO                      
069800               MOVE ZERO             TO WS-LIN2-DARE                      
069900               MOVE WS-PARM-IMPORTO TO WS-LIN2-AVERE                      
070000           END-IF.                                                        
070100           MOVE WS-PARM-DESC TO WS-LIN1-DESC WS-LIN2-DESC.                
070200           MOVE WS-PARM-DESC TO WS-DESC-TESTATA.                          
070300           MOVE 'Adjusting Entry' TO WS-RIF-TESTATA.                      
070400           MOVE WS-PARM-DATA TO WS-DATA-REG.                              
070500           PERFORM 4000-VALIDA-PAREGGIO THRU                              
070600               4000-VALIDA-PAREGGIO-EX.                                   
070700           IF WS-TOT-DARE NOT EQUAL WS-TOT-AVERE                          
070800               DISPLAY 'GENPRINOT - RETTIFICA NON IN PAREGGIO'            
070900               GO TO 7500-RETTIFICA-EX                                    
071000           END-IF.                                                        
071100           PERFORM 5000-NUMERA-PRIMANOTA THRU                             
071200               5000-NUMERA-PRIMANOTA-EX.                                  
071300           PERFORM 6000-SCRIVI-PRIMANOTA THRU                             
071400               6000-SCRIVI-PRIMANOTA-EX.                                  
071500           MOVE 1 TO WS-IX-CONTO.                                         
071600           MOVE WS-LIN1-CONTO TO WS-OFFSET-CONTO.                         
071700           COMPUTE WS-IMPORTO-ASS = WS-LIN1-DARE - WS-LIN1-AVERE.         
071800           PERFORM 7510-AGG-SALDO-CONTO THRU                              
071900               7510-AGG-SALDO-CONTO-EX.                                   
072000           MOVE WS-LIN2-CONTO TO WS-OFFSET-CONTO.                         
072100           COMPUTE WS-IMPORTO-ASS = WS-LIN2-DARE - WS-LIN2-AVERE.         
072200           PERFORM 7510-AGG-SALDO-CONTO THRU                              
072300               7510-AGG-SALDO-CONTO-EX.                                   
072400       7500-RETTIFICA-EX.                                                 
072500           EXIT.                                                          
072600*                                                                         
072700       7501-TEST-CONTO-PARM.                                              
072800           IF WS-C-CODICE(WS-IX-CONTO) = WS-PARM-CONTO                    
072900               MOVE 'YES' TO SW-TROVATO-CONTO                             
073000               MOVE WS-C-TIPO(WS-IX-CONTO) TO WS-MOV-TIPO-WK              
073100           END-IF.                                                        
073200       7501-TEST-CONTO-PARM-EX.                                           
073300           EXIT.                                                          
073400*                                                                         
073500       7510-AGG-SALDO-CONTO.                                              
073600           MOVE 'NO ' TO SW-TROVATO-CONTO.                                
073700           PERFORM 7511-TEST-CONTO-OFFSET THRU                            
073800               7511-TEST-CONTO-OFFSET-EX                                  
073900               VARYING WS-IX-CONTO FROM 1 BY 1                            
074000               UNTIL WS-IX-CONTO > WS-NUM-CONTI                           
074100                  OR TROVATO-IL-CONTO.                                    
074200       7510-AGG-SALDO-CONTO-EX.                                           
074300           EXIT.                                                          
074400*                                                                         
074500       7511-TEST-CONTO-OFFSET.                                            
074600           IF WS-C-CODICE(WS-IX-CONTO) = WS-OFFSET-CONTO                  
074700               MOVE 'YES' TO SW-TROVATO-CONTO                             
074800               IF WS-C-TIPO(WS-IX-CONTO) = 'A' OR 'E'                     
074900                   ADD WS-IMPORTO-ASS TO                                  
075000                       WS-C-SALDO(WS-IX-CONTO)                            
075100               ELSE                                                       
075200                   SUBTRACT WS-IMPORTO-ASS                                
075300                       FROM WS-C-SALDO(WS-IX-CONTO)                       
075400               END-IF                                                     
075500           END-IF.                                                        
075600       7511-TEST-CONTO-OFFSET-EX.                                         
075700           EXIT.                                                          
075800*                                                                         
075900       8000-RISCRIVI-MOVIMENTI.                                           
076000           OPEN OUTPUT F-MOVIMENTI.                                       
076100           PERFORM 8010-SCRIVI-UN-MOVIMENTO                               
076200              THRU 8010-SCRIVI-UN-MOVIMENTO-EX                            
076300              VARYING WS-IX-MOV FROM 1 BY 1                               
076400              UNTIL WS-IX-MOV > WS-NUM-MOVIMENTI.                         
076500           CLOSE F-MOVIMENTI.                                             
076600       8000-RISCRIVI-MOVIMENTI-EX.                                        
076700           EXIT.                                                          
076800*                                                                         
076900       8010-SCRIVI-UN-MOVIMENTO.                                          
077000           MOVE WS-M-ORIGINE(WS-IX-MOV)     TO FD-MOV-ORIGINE.            
077100           MOVE WS-M-DATA(WS-IX-MOV)        TO FD-MOV-DATA.               
077200           MOVE WS-M-IMPORTO(WS-IX-MOV)     TO FD-MOV-IMPORTO.            
077300           MOVE WS-M-DESCRIZIONE(WS-IX-MOV) TO FD-MOV-DESCRIZIONE.        
077400           MOVE WS-M-ELABORATO(WS-IX-MOV)   TO FD-MOV-ELABORATO.          
077500           MOVE WS-M-CATEGORIA(WS-IX-MOV)   TO FD-MOV-CATEGORIA.          
077600           MOVE WS-M-CONTO(WS-IX-MOV)       TO FD-MOV-CONTO.              
077700           MOVE WS-M-NUMPN(WS-IX-MOV) TO FD-MOV-NUM-PRIMANOTA.            
077800           WRITE FD-MOVIMENTO.                                            
077900       8010-SCRIVI-UN-MOVIMENTO-EX.                                       
078000           EXIT.                                                          
078100*                                                                         
078200       8100-RISCRIVI-CONTI.                                               
078300           OPEN OUTPUT F-CONTI.                                           
078400           PERFORM 8110-SCRIVI-UN-CONTO THRU                              
078500               8110-SCRIVI-UN-CONTO-EX                                    
078600               VARYING WS-IX-CONTO FROM 1 BY 1                            
078700               UNTIL WS-IX-CONTO > WS-NUM-CONTI.                          
078800           CLOSE F-CONTI.                                                 
078900       8100-RISCRIVI-CONTI-EX.                                            
079000           EXIT.                                                          
079100*                                                                         
079200       8110-SCRIVI-UN-CONTO.                                              
079300           MOVE WS-C-CODICE(WS-IX-CONTO) TO FD-CONTO-CODICE.              
079400           MOVE WS-C-NOME(WS-IX-CONTO)   TO FD-CONTO-NOME.                
079500           MOVE WS-C-TIPO(WS-IX-CONTO)   TO FD-CONTO-TIPO.                
079600           MOVE WS-C-SALDO(WS-IX-CONTO)  TO FD-CONTO-SALDO.               
079700           WRITE FD-CONTO.                                                
079800       8110-SCRIVI-UN-CONTO-EX.                                           
079900           EXIT.                                                          
080000*                                                                         
080100       8900-STAMPA-CONTATORI.                                             
080200           DISPLAY 'GENPRINOT - MOVIMENTI LETTI    : '                    
080300                   WS-CTR-LETTI-MOV.                                      
080400           DISPLAY 'GENPRINOT - MOVIMENTI ELABORATI: '                    
080500                   WS-CTR-ELABORATI.                                      
080600           DISPLAY 'GENPRINOT - MOVIMENTI SALTATI   : '                   
080700                   WS-CTR-SALTATI.                                        
080800           DISPLAY 'GENPRINOT - REGISTRAZIONI SCRITTE: '                  
080900                   WS-CTR-SCRITTI-PN.                                     
081000       8900-STAMPA-CONTATORI-EX.                                          
081100           EXIT.                                                          
081200*                                                                         
081300       9000-FINE.                                                         
081400           DISPLAY 'GENPRINOT - FINE ELABORAZIONE'.                       
081500           STOP RUN.                                                      
081600       9000-FINE-EX.                                                      
081700           EXIT.                                                          
081800                                                                          
081900                                                                          
082000                                                                          
