000100*----------------------------------------------------------------         
000200*   FD_ACCOUNT.CPY                                                        
000300*   TABELLA CONTI - PIANO DEI CONTI (CHART OF ACCOUNTS)                   
000400*   UN RECORD PER CONTO.  TABELLA PICCOLA (21 CONTI STD),                 
000500*   CARICABILE INTERAMENTE IN MEMORIA DAI PROGRAMMI CHE LA                
000600*   AGGIORNANO (VEDERE GENPRINOT, CONTROLLI, STAMPBIL).                   
000700*----------------------------------------------------------------         
000800 01  FD-CONTO.                                                            
000900     05  FD-CONTO-CODICE           PIC X(04).                             
001000     05  FD-CONTO-NOME             PIC X(30).                             
001100     05  FD-CONTO-TIPO             PIC X(01).                             
001200         88  FD-CONTO-ATTIVITA         VALUE 'A'.                         
001300         88  FD-CONTO-PASSIVITA        VALUE 'L'.                         
001400         88  FD-CONTO-PATRIMONIO       VALUE 'Q'.                         
001500         88  FD-CONTO-RICAVO           VALUE 'R'.                         
001600         88  FD-CONTO-COSTO            VALUE 'E'.                         
001700     05  FD-CONTO-SALDO            PIC S9(13)V99.                         
001800     05  FILLER                    PIC X(10).                             
001900*----------------------------------------------------------------         
002000*   VISTA NUMERICA DEL CODICE CONTO, PER I CONFRONTI DI SEQUENZA          
002100*   NEL BILANCIO DI VERIFICA (ORDINE CRESCENTE PER CODICE).               
002200*----------------------------------------------------------------         
002300 01  FD-CONTO-RIVISTA REDEFINES FD-CONTO.                                 
002400     05  FD-CONTO-CODICE-NUM       PIC 9(04).                             
002500     05  FILLER                    PIC X(56).                             
