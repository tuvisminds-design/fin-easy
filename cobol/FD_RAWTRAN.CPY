000100*----------------------------------------------------------------         
000200*   FD_RAWTRAN.CPY                                                        
000300*   MOVIMENTO GREZZO - RIGA IMPORTATA DA BANCA/RICEVUTA, PRIMA            
000400*   DELLA CATEGORIZZAZIONE E DELLA GENERAZIONE PRIMA NOTA.                
000500*----------------------------------------------------------------         
000600 01  FD-MOVIMENTO.                                                        
000700     05  FD-MOV-ORIGINE            PIC X(10).                             
000800     05  FD-MOV-DATA               PIC 9(08).                             
000900     05  FD-MOV-IMPORTO            PIC S9(13)V99.                         
001000     05  FD-MOV-DESCRIZIONE        PIC X(60).                             
001100     05  FD-MOV-ELABORATO          PIC X(01).                             
001200         88  FD-MOV-DA-ELABORARE       VALUE 'N'.                         
001300         88  FD-MOV-GIA-ELABORATO      VALUE 'Y'.                         
001400     05  FD-MOV-CATEGORIA          PIC X(30).                             
001500     05  FD-MOV-CONTO              PIC X(04).                             
001600     05  FD-MOV-NUM-PRIMANOTA      PIC X(15).                             
001700     05  FILLER                    PIC X(09).                             
001800*----------------------------------------------------------------         
001900*   VISTA DATA SCOMPOSTA (ANNO/MESE/GIORNO), USATA DA GENPRINOT           
002000*   PER LA NUMERAZIONE PRIMA NOTA E DAI CONTROLLI PER IL FILTRO           
002100*   PER DATA.                                                             
002200*----------------------------------------------------------------         
002300 01  FD-MOV-DATA-RIVISTA REDEFINES FD-MOVIMENTO.                          
002400     05  FD-MOV-DATA-ANNO          PIC 9(04).                             
002500     05  FD-MOV-DATA-MESE          PIC 9(02).                             
002600     05  FD-MOV-DATA-GIORNO        PIC 9(02).                             
002700     05  FILLER                    PIC X(144).                            
