000100*----------------------------------------------------------------         
000200*   FD_ACCTCHK.CPY                                                        
000300*   ESITO CONTROLLO - UNA RIGA PER OGNI VERIFICA ESEGUITA DAL             
000400*   PROGRAMMA CONTROLLI (SALDO, ANOMALIA, PAREGGIO GLOBALE).              
000500*----------------------------------------------------------------         
000600 01  FD-CONTROLLO.                                                        
000700     05  FD-CTRL-CONTO             PIC X(04).                             
000800     05  FD-CTRL-DATA              PIC 9(08).                             
000900     05  FD-CTRL-TIPO              PIC X(12).                             
001000         88  FD-CTRL-TIPO-SALDO        VALUE 'BALANCE     '.              
001100         88  FD-CTRL-TIPO-ANOMALIA     VALUE 'ANOMALY     '.              
001200         88  FD-CTRL-TIPO-PAREGGIO     VALUE 'DOUBLE-ENTRY'.              
001300     05  FD-CTRL-ESITO             PIC X(08).                             
001400         88  FD-CTRL-ESITO-OK          VALUE 'PASS    '.                  
001500         88  FD-CTRL-ESITO-KO          VALUE 'FAIL    '.                  
001600         88  FD-CTRL-ESITO-AVVISO      VALUE 'WARNING '.                  
001700     05  FD-CTRL-DETTAGLIO         PIC X(80).                             
001800     05  FILLER                    PIC X(05).                             
